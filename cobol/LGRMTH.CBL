000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LGRMTH.
000700 AUTHOR.         SUSAN POWELL.
000800 INSTALLATION.   THE SYSTEMS GROUP - LEDGER PROJECT.
000900 DATE-WRITTEN.   06/23/03.
001000 DATE-COMPILED.
001100 SECURITY.       CONFIDENTIAL - CONTAINS ACCOUNT DATA.
001200*
001300* REMARKS.
001400*     LGRMTH PRODUCES ONE MONTHLY SPENDING REPORT PER ENTRY ON
001500*     MRPT-REQUEST-FILE.  LGRFILE IS LINE SEQUENTIAL AND CARRIES
001600*     NO INDEX BY USER OR DATE, SO THE ENTIRE LEDGER IS RE-READ
001700*     FROM THE TOP FOR EACH REQUEST - ACCEPTABLE GIVEN THE SIZE
001800*     OF A PERSONAL LEDGER, NOT ACCEPTABLE IF THIS EVER BECOMES
001900*     A MULTI-TENANT FILE.  IF THAT DAY COMES, SORT LGRFILE BY
002000*     TRAN-USER-ID/TRAN-DATE FIRST AND REWORK THIS AS A SINGLE
002100*     CONTROL-BREAK PASS.
002200*
002300*     CATEGORY TOTALS ARE BUILT IN FIRST-SEEN ORDER IN CATB-TABLE,
002400*     THEN HANDED TO CATSORT FOR DESCENDING-AMOUNT ORDER BEFORE
002500*     THE REPORT DETAIL LINES ARE WRITTEN.
002600****************************************************************
002700*
002800* CHANGE LOG
002900* ----------
003000* 03-06-23  SMP  ORIGINAL PROGRAM (TKT 4471 - LEDGER REWRITE).
003100* 05-10-04  DWK  RAISED CATB-TABLE MAX FROM 40 TO 80 CATEGORIES
003200*                AFTER OVERFLOW ON A HEAVY-USE ACCOUNT.
003300* 08-05-30  SMP  AVERAGE AND PERCENTAGE NOW ROUND HALF-UP PER
003400*                CONTROLLER'S OFFICE - WAS TRUNCATING BEFORE.
003500* 99-01-11  RJL  Y2K - ALL WORKING-STORAGE DATES EXPANDED TO
003600*                CCYYMMDD, REQUEST RECORD CARRIES 4-DIGIT YEAR.
003700* 09-03-30  DWK  ADDED A TEST-RUN TRACE OF THE REQUEST/RANGE UNDER
003800*                UPSI-0 (LGR-TEST-RUN) TO MATCH LGRTRN (TKT 5180).
003900*                NO EFFECT ON A PRODUCTION RUN.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS LGR-TEST-RUN
004800            OFF STATUS IS LGR-PRODUCTION-RUN.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT LEDGER-FILE       ASSIGN TO LGRFILE
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            ACCESS MODE IS SEQUENTIAL
005500            FILE STATUS IS WS-LEDGER-STATUS.
005600     SELECT MRPT-REQUEST-FILE ASSIGN TO LGRMREQ
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            ACCESS MODE IS SEQUENTIAL
005900            FILE STATUS IS WS-REQFILE-STATUS.
006000     SELECT MONTHLY-REPORT-FILE ASSIGN TO LGRMRPT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            ACCESS MODE IS SEQUENTIAL
006300            FILE STATUS IS WS-REPORT-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  LEDGER-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  LEDGER-IN-REC                   PIC X(700).
007200*
007300 FD  MRPT-REQUEST-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  REQUEST-IN-REC                  PIC X(100).
007700*
007800 FD  MONTHLY-REPORT-FILE
007900     RECORDING MODE IS F.
008000 01  MONTHLY-RPT-REC                 PIC X(132).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400*    STANDALONE SCRATCH ITEMS - TABLE SUBSCRIPT AND THE LEAP
008500*    YEAR REMAINDER FIELDS, CARRIED AS 77S SINCE THEY ARE USED
008600*    ACROSS SEVERAL PARAGRAPHS AND NEVER GROUPED WITH ANYTHING
008700*    ELSE ON A RECORD.
008800 77  WS-TBL-SUB              PIC S9(04) COMP VALUE 0.
008900 77  WS-DIV-RESULT           PIC S9(08) COMP.
009000 77  WS-DIV-REM-4            PIC S9(04) COMP.
009100 77  WS-DIV-REM-100          PIC S9(04) COMP.
009200 77  WS-DIV-REM-400          PIC S9(04) COMP.
009300 77  WS-CATG-FOUND           PIC X(01) VALUE 'N'.
009400     88  CATEGORY-WAS-FOUND             VALUE 'Y'.
009500*
009600 01  SYSTEM-DATE-AND-TIME.
009700     05  CURRENT-DATE-CCYYMMDD.
009800         10  CURRENT-CC              PIC 9(02).
009900         10  CURRENT-YY               PIC 9(02).
010000         10  CURRENT-MM               PIC 9(02).
010100         10  CURRENT-DD               PIC 9(02).
010200     05  CURRENT-DATE-R REDEFINES CURRENT-DATE-CCYYMMDD
010300                                  PIC 9(08).
010400     05  FILLER                  PIC X(10).
010500*
010600 01  WS-FILE-STATUSES.
010700     05  WS-LEDGER-STATUS        PIC X(02) VALUE SPACES.
010800     05  WS-REQFILE-STATUS       PIC X(02) VALUE SPACES.
010900     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
011000     05  FILLER                  PIC X(10).
011100*
011200 01  WS-SWITCHES.
011300     05  WS-REQUEST-EOF          PIC X(01) VALUE 'N'.
011400         88  REQUEST-AT-EOF                 VALUE 'Y'.
011500     05  WS-LEDGER-EOF           PIC X(01) VALUE 'N'.
011600         88  LEDGER-AT-EOF                  VALUE 'Y'.
011700     05  FILLER                  PIC X(10).
011800*
011900 01  WS-WORK-FIELDS.
012000     05  WS-MONTH-START-DATE     PIC 9(08).
012100     05  WS-MONTH-END-DATE       PIC 9(08).
012200     05  WS-MONTH-END-DAY        PIC 9(02).
012300     05  FILLER                  PIC X(10).
012400*
012500 01  DAYS-IN-MONTH-TABLE.
012600     05  FILLER PIC 9(02) VALUE 31.
012700     05  FILLER PIC 9(02) VALUE 28.
012800     05  FILLER PIC 9(02) VALUE 31.
012900     05  FILLER PIC 9(02) VALUE 30.
013000     05  FILLER PIC 9(02) VALUE 31.
013100     05  FILLER PIC 9(02) VALUE 30.
013200     05  FILLER PIC 9(02) VALUE 31.
013300     05  FILLER PIC 9(02) VALUE 31.
013400     05  FILLER PIC 9(02) VALUE 30.
013500     05  FILLER PIC 9(02) VALUE 31.
013600     05  FILLER PIC 9(02) VALUE 30.
013700     05  FILLER PIC 9(02) VALUE 31.
013800 01  DAYS-IN-MONTH-R REDEFINES DAYS-IN-MONTH-TABLE.
013900     05  DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
014000*
014100     COPY LGRTRAN.
014200     COPY LGRMREQ.
014300     COPY LGRMRPT.
014400*
014500 01  MONTH-NAME-TABLE.
014600     05  FILLER PIC X(09) VALUE 'JANUARY  '.
014700     05  FILLER PIC X(09) VALUE 'FEBRUARY '.
014800     05  FILLER PIC X(09) VALUE 'MARCH    '.
014900     05  FILLER PIC X(09) VALUE 'APRIL    '.
015000     05  FILLER PIC X(09) VALUE 'MAY      '.
015100     05  FILLER PIC X(09) VALUE 'JUNE     '.
015200     05  FILLER PIC X(09) VALUE 'JULY     '.
015300     05  FILLER PIC X(09) VALUE 'AUGUST   '.
015400     05  FILLER PIC X(09) VALUE 'SEPTEMBER'.
015500     05  FILLER PIC X(09) VALUE 'OCTOBER  '.
015600     05  FILLER PIC X(09) VALUE 'NOVEMBER '.
015700     05  FILLER PIC X(09) VALUE 'DECEMBER '.
015800 01  MONTH-NAME-R REDEFINES MONTH-NAME-TABLE.
015900     05  MONTH-NAME-ENTRY OCCURS 12 TIMES PIC X(09).
016000*
016100****************************************************************
016200 PROCEDURE DIVISION.
016300****************************************************************
016400*
016500 000-MAIN.
016600     ACCEPT CURRENT-DATE-R FROM DATE YYYYMMDD.
016700     PERFORM 700-OPEN-FILES.
016800     PERFORM 710-READ-REQUEST-FILE.
016900     PERFORM 1000-PROCESS-ONE-REQUEST
017000             UNTIL REQUEST-AT-EOF.
017100     PERFORM 790-CLOSE-FILES.
017200     GOBACK.
017300*
017400 1000-PROCESS-ONE-REQUEST.
017500     PERFORM 2000-INIT-REPORT-TOTALS.
017600     PERFORM 2100-CALC-MONTH-RANGE.
017700     IF LGR-TEST-RUN
017800         DISPLAY 'LGRMTH TEST RUN - USER ' REQ-USER-ID
017900                 ' RANGE ' WS-MONTH-START-DATE
018000                 ' THRU '  WS-MONTH-END-DATE
018100     END-IF.
018200     PERFORM 3000-OPEN-AND-SCAN-LEDGER.
018300     IF RPT-TRANSACTION-COUNT = 0
018400         PERFORM 4900-WRITE-EMPTY-REPORT
018500     ELSE
018600         PERFORM 5000-COMPUTE-REPORT-TOTALS
018700         PERFORM 6000-COMPUTE-CATEGORY-PERCENTAGES
018800         PERFORM 6500-SORT-CATEGORY-TABLE
018900         PERFORM 7000-WRITE-REPORT
019000     END-IF.
019100     PERFORM 710-READ-REQUEST-FILE.
019200*
019300 2000-INIT-REPORT-TOTALS.
019400     MOVE ZERO TO RPT-TOTAL-SPENT.
019500     MOVE ZERO TO RPT-TRANSACTION-COUNT.
019600     MOVE ZERO TO RPT-AVG-TRANSACTION.
019700     MOVE ZERO TO CATB-ENTRY-COUNT.
019800*
019900 2100-CALC-MONTH-RANGE.
020000     MOVE REQ-YEAR  TO MRPT-H-YEAR.
020100     MOVE MONTH-NAME-ENTRY(REQ-MONTH) TO MRPT-H-MONTH-NAME.
020200     COMPUTE WS-MONTH-START-DATE =
020300             (REQ-YEAR * 10000) + (REQ-MONTH * 100) + 1.
020400     MOVE DAYS-IN-MONTH(REQ-MONTH) TO WS-MONTH-END-DAY.
020500     IF REQ-MONTH = 2
020600         DIVIDE REQ-YEAR BY 4   GIVING WS-DIV-RESULT
020700                                REMAINDER WS-DIV-REM-4
020800         IF WS-DIV-REM-4 = 0
020900             DIVIDE REQ-YEAR BY 100 GIVING WS-DIV-RESULT
021000                                    REMAINDER WS-DIV-REM-100
021100             DIVIDE REQ-YEAR BY 400 GIVING WS-DIV-RESULT
021200                                    REMAINDER WS-DIV-REM-400
021300             IF WS-DIV-REM-100 NOT = 0 OR WS-DIV-REM-400 = 0
021400                 MOVE 29 TO WS-MONTH-END-DAY
021500             END-IF
021600         END-IF
021700     END-IF.
021800     COMPUTE WS-MONTH-END-DATE =
021900             (REQ-YEAR * 10000) + (REQ-MONTH * 100) + WS-MONTH-END-DAY.
022000*
022100 3000-OPEN-AND-SCAN-LEDGER.
022200     OPEN INPUT LEDGER-FILE.
022300     MOVE 'N' TO WS-LEDGER-EOF.
022400     PERFORM 730-READ-LEDGER-FILE.
022500     PERFORM 3100-EXAMINE-ONE-TRAN
022600             UNTIL LEDGER-AT-EOF.
022700     CLOSE LEDGER-FILE.
022800*
022900 3100-EXAMINE-ONE-TRAN.
023000     IF TRAN-USER-ID = REQ-USER-ID
023100             AND TRAN-DATE >= WS-MONTH-START-DATE
023200             AND TRAN-DATE <= WS-MONTH-END-DATE
023300         ADD TRAN-AMOUNT TO RPT-TOTAL-SPENT
023400         ADD 1 TO RPT-TRANSACTION-COUNT
023500         PERFORM 3200-POST-CATEGORY-TABLE
023600     END-IF.
023700     PERFORM 730-READ-LEDGER-FILE.
023800*
023900 3200-POST-CATEGORY-TABLE.
024000     MOVE 'N' TO WS-CATG-FOUND.
024100     MOVE 1 TO WS-TBL-SUB.
024200     PERFORM 3210-SEARCH-CATEGORY-STEP
024300             UNTIL WS-TBL-SUB > CATB-ENTRY-COUNT
024400                OR CATEGORY-WAS-FOUND.
024500     IF NOT CATEGORY-WAS-FOUND
024600         ADD 1 TO CATB-ENTRY-COUNT
024700         MOVE TRAN-CATEGORY TO CATB-CATEGORY(CATB-ENTRY-COUNT)
024800         MOVE ZERO          TO CATB-AMOUNT(CATB-ENTRY-COUNT)
024900         MOVE ZERO          TO CATB-TRANSACTION-COUNT(CATB-ENTRY-COUNT)
025000         MOVE CATB-ENTRY-COUNT TO WS-TBL-SUB
025100     END-IF.
025200     ADD TRAN-AMOUNT TO CATB-AMOUNT(WS-TBL-SUB).
025300     ADD 1 TO CATB-TRANSACTION-COUNT(WS-TBL-SUB).
025400*
025500 3210-SEARCH-CATEGORY-STEP.
025600     IF CATB-CATEGORY(WS-TBL-SUB) = TRAN-CATEGORY
025700         MOVE 'Y' TO WS-CATG-FOUND
025800     ELSE
025900         ADD 1 TO WS-TBL-SUB
026000     END-IF.
026100*
026200 5000-COMPUTE-REPORT-TOTALS.
026300     COMPUTE RPT-AVG-TRANSACTION ROUNDED =
026400             RPT-TOTAL-SPENT / RPT-TRANSACTION-COUNT.
026500*
026600 6000-COMPUTE-CATEGORY-PERCENTAGES.
026700     MOVE 1 TO WS-TBL-SUB.
026800     PERFORM 6200-COMPUTE-CATEGORY-PCT
026900             UNTIL WS-TBL-SUB > CATB-ENTRY-COUNT.
027000*
027100 6200-COMPUTE-CATEGORY-PCT.
027200     COMPUTE CATB-PERCENTAGE(WS-TBL-SUB) ROUNDED =
027300             (CATB-AMOUNT(WS-TBL-SUB) / RPT-TOTAL-SPENT) * 100.
027400     ADD 1 TO WS-TBL-SUB.
027500*
027600 6500-SORT-CATEGORY-TABLE.
027700     CALL 'CATSORT' USING CATB-ENTRY-COUNT, CATB-TABLE.
027800*
027900 7000-WRITE-REPORT.
028000     MOVE RPT-TOTAL-SPENT       TO MRPT-H-TOTAL.
028100     MOVE RPT-TRANSACTION-COUNT TO MRPT-H-COUNT.
028200     MOVE RPT-AVG-TRANSACTION   TO MRPT-H-AVG.
028300     WRITE MONTHLY-RPT-REC FROM MRPT-HEADER1 AFTER PAGE.
028400     WRITE MONTHLY-RPT-REC FROM MRPT-HEADER2 AFTER 1.
028500     WRITE MONTHLY-RPT-REC FROM MRPT-DETAIL-HDR1 AFTER 2.
028600     WRITE MONTHLY-RPT-REC FROM MRPT-DETAIL-HDR2 AFTER 1.
028700     MOVE 1 TO WS-TBL-SUB.
028800     PERFORM 7100-WRITE-CATEGORY-LINE
028900             UNTIL WS-TBL-SUB > CATB-ENTRY-COUNT.
029000*
029100 7100-WRITE-CATEGORY-LINE.
029200     MOVE CATB-CATEGORY(WS-TBL-SUB)          TO MRPT-D-CATEGORY.
029300     MOVE CATB-AMOUNT(WS-TBL-SUB)             TO MRPT-D-AMOUNT.
029400     MOVE CATB-PERCENTAGE(WS-TBL-SUB)         TO MRPT-D-PERCENTAGE.
029500     MOVE CATB-TRANSACTION-COUNT(WS-TBL-SUB)  TO MRPT-D-TRAN-COUNT.
029600     WRITE MONTHLY-RPT-REC FROM MRPT-DETAIL-LINE.
029700     ADD 1 TO WS-TBL-SUB.
029800*
029900 4900-WRITE-EMPTY-REPORT.
030000     MOVE RPT-TOTAL-SPENT       TO MRPT-H-TOTAL.
030100     MOVE RPT-TRANSACTION-COUNT TO MRPT-H-COUNT.
030200     MOVE RPT-AVG-TRANSACTION   TO MRPT-H-AVG.
030300     WRITE MONTHLY-RPT-REC FROM MRPT-HEADER1 AFTER PAGE.
030400     WRITE MONTHLY-RPT-REC FROM MRPT-HEADER2 AFTER 1.
030500     WRITE MONTHLY-RPT-REC FROM MRPT-EMPTY-LINE AFTER 2.
030600*
030700 700-OPEN-FILES.
030800     OPEN INPUT  MRPT-REQUEST-FILE
030900          OUTPUT MONTHLY-REPORT-FILE.
031000     IF WS-REQFILE-STATUS NOT = '00'
031100         DISPLAY 'ERROR OPENING MRPT-REQUEST-FILE. RC:'
031200                 WS-REQFILE-STATUS
031300         DISPLAY 'TERMINATING RUN DUE TO FILE ERROR'
031400         MOVE 16 TO RETURN-CODE
031500         MOVE 'Y' TO WS-REQUEST-EOF
031600     END-IF.
031700*
031800 710-READ-REQUEST-FILE.
031900     READ MRPT-REQUEST-FILE INTO MONTHLY-REPORT-REQUEST-RECORD
032000         AT END MOVE 'Y' TO WS-REQUEST-EOF.
032100     EVALUATE WS-REQFILE-STATUS
032200         WHEN '00'
032300             CONTINUE
032400         WHEN '10'
032500             MOVE 'Y' TO WS-REQUEST-EOF
032600         WHEN OTHER
032700             DISPLAY 'ERROR ON REQUEST FILE READ. RC:'
032800                     WS-REQFILE-STATUS
032900             MOVE 'Y' TO WS-REQUEST-EOF
033000     END-EVALUATE.
033100*
033200 730-READ-LEDGER-FILE.
033300     READ LEDGER-FILE INTO TRAN-RECORD
033400         AT END MOVE 'Y' TO WS-LEDGER-EOF.
033500     EVALUATE WS-LEDGER-STATUS
033600         WHEN '00'
033700             CONTINUE
033800         WHEN '10'
033900             MOVE 'Y' TO WS-LEDGER-EOF
034000         WHEN OTHER
034100             DISPLAY 'ERROR ON LEDGER FILE READ. RC:'
034200                     WS-LEDGER-STATUS
034300             MOVE 'Y' TO WS-LEDGER-EOF
034400     END-EVALUATE.
034500*
034600 790-CLOSE-FILES.
034700     CLOSE MRPT-REQUEST-FILE
034800           MONTHLY-REPORT-FILE.
