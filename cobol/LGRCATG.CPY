000100******************************************************************
000200*                                                                *
000300*    LGRCATG  -  LEDGER CATEGORY RECORD                          *
000400*    SYSTEM DEFAULT CATEGORIES (CAT-IS-DEFAULT = 'Y', CAT-USER-  *
000500*    ID = ZERO) PLUS PER-USER CATEGORIES ADDED BY A USER.        *
001000*    CHANGE LOG                                                  *
001100*    ----------                                                  *
001200*    96-03-08  RJL  ORIGINAL LAYOUT.                              *
001300*    99-01-11  RJL  Y2K REVIEW - NO DATE FIELDS, NO CHANGE NEEDED.*
001400******************************************************************
001500 01  CATEGORY-RECORD.
001600     05  CAT-KEY.
001700         10  CAT-NAME                PIC X(100).
001800     05  CAT-IS-DEFAULT              PIC X(01).
001900         88  CAT-IS-SYSTEM-DEFAULT       VALUE 'Y'.
002000     05  CAT-USER-ID                 PIC 9(09).
002100     05  FILLER                      PIC X(20).
