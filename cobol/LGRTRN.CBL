000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LGRTRN.
000700 AUTHOR.         DOUG STOUT.
000800 INSTALLATION.   THE SYSTEMS GROUP - LEDGER PROJECT.
000900 DATE-WRITTEN.   04/14/92.
001000 DATE-COMPILED.
001100 SECURITY.       CONFIDENTIAL - CONTAINS ACCOUNT DATA.
001200*
001300* REMARKS.
001400*     LGRTRN IS THE PERSONAL-LEDGER MAINTENANCE RUN.  IT READS
001500*     THE MAINT-ACTION-FILE (ONE ENTRY PER CREATE/UPDATE/DELETE/
001600*     LOGIN REQUEST QUEUED SINCE THE LAST RUN) AND APPLIES EACH
001700*     ENTRY AGAINST THE LEDGER MASTER (LEDGER-FILE), WRITING THE
001800*     REFRESHED MASTER TO LEDGER-FILE-OUT.  LOGIN-OK/LOGIN-FAIL
001900*     ENTRIES DO NOT TOUCH THE LEDGER - THEY DRIVE THE THREE-
002000*     STRIKES LOCKOUT RULE AGAINST THE IN-MEMORY USER TABLE,
002100*     WHICH IS REWRITTEN TO USER-FILE-OUT AT END OF RUN.
002200*
002300*     MAINT-ACTION-FILE MUST BE IN ASCENDING ACTN-KEY SEQUENCE.
002400*     CREATE ENTRIES CARRY ACTN-TARGET-TRAN-ID OF ZERO AND MUST
002500*     FOLLOW ALL UPDATE/DELETE ENTRIES IN THE RUN - THEY ARE
002600*     ASSIGNED THE NEXT LEDGER ID AS THEY ARE ENCOUNTERED.
002700*
002800*     A GOOD CASE FOR THE DEBUGGING LAB - INDEED.
002900****************************************************************
003000*
003100* CHANGE LOG
003200* ----------
003300* 92-04-14  DWK  ORIGINAL PROGRAM - NIGHTLY LEDGER UPDATE RUN.
003400* 93-07-02  DWK  ADDED 299-REPORT-BAD-TRAN MESSAGE SCALE LINES
003500*                SO BAD RECORDS CAN BE READ OFF THE PRINTOUT.
003600* 95-08-02  DWK  TRAN-UPDATED-DATE/TIME NOW SET ON EVERY UPDATE
003700*                (AUDIT REQUEST FROM CONTROLLER'S OFFICE).
003800* 97-11-19  RJL  REJECTED UPDATES/DELETES NOW PASS THE MASTER
003900*                RECORD THROUGH UNCHANGED INSTEAD OF DROPPING IT -
004000*                WE WERE LOSING RECORDS ON A BAD OWNERSHIP CHECK.
004100* 99-01-11  RJL  Y2K - ALL WORKING-STORAGE DATES EXPANDED TO
004200*                CCYYMMDD.  CURRENT-DATE NOW ACCEPT FROM DATE
004300*                YYYYMMDD.
004400* 01-09-17  DWK  ADDED LOGIN-OK/LOGIN-FAIL DISPATCH TO ACCTLCK
004500*                FOR THE THREE-STRIKES LOCKOUT RULE (TKT 2290).
004600* 03-06-23  SMP  REWRITTEN FOR THE NEW LGRTRAN/LGRACTN LAYOUTS -
004700*                DROPPED THE OLD CUSTOMER-FILE NAMES (TKT 4471).
004800* 07-02-19  DWK  ADDED ENCRSVC CALL FOR DESCRIPTION ENCRYPTION -
004900*                DESCRIPTIONS ARE NO LONGER STORED IN THE CLEAR.
005000* 09-03-30  DWK  STARTUP BANNER NOW TIED TO UPSI-0 (LGR-TEST-RUN)
005100*                SO PROD RUNS STOP CLUTTERING THE JOB LOG (TKT
005200*                5180).  ADDED THE FIRST-CHARACTER CLASS EDIT ON
005300*                ACTN-CODE AHEAD OF THE EVALUATE - OPERATIONS
005400*                WANTED A CLEANER MESSAGE THAN "INVALID ACTION
005500*                CODE" FOR A GARBLED ACTION FILE.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS VALID-ACTN-LETTER IS 'C' 'U' 'D' 'L'
006400     UPSI-0 ON STATUS IS LGR-TEST-RUN
006500            OFF STATUS IS LGR-PRODUCTION-RUN.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT LEDGER-FILE     ASSIGN TO LGRFILE
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            ACCESS MODE IS SEQUENTIAL
007200            FILE STATUS IS WS-LEDGER-STATUS.
007300     SELECT LEDGER-FILE-OUT ASSIGN TO LGROUT
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            ACCESS MODE IS SEQUENTIAL
007600            FILE STATUS IS WS-LEDGOUT-STATUS.
007700     SELECT MAINT-ACTION-FILE ASSIGN TO LGRACTN
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            ACCESS MODE IS SEQUENTIAL
008000            FILE STATUS IS WS-ACTNFILE-STATUS.
008100     SELECT USER-FILE        ASSIGN TO LGRUSRI
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            ACCESS MODE IS SEQUENTIAL
008400            FILE STATUS IS WS-USERFILE-STATUS.
008500     SELECT USER-FILE-OUT    ASSIGN TO LGRUSRO
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            ACCESS MODE IS SEQUENTIAL
008800            FILE STATUS IS WS-USEROUT-STATUS.
008900     SELECT CATEGORY-FILE    ASSIGN TO LGRCATI
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            ACCESS MODE IS SEQUENTIAL
009200            FILE STATUS IS WS-CATGFILE-STATUS.
009300     SELECT MAINT-RPT-FILE   ASSIGN TO LGRRPT
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            ACCESS MODE IS SEQUENTIAL
009600            FILE STATUS IS WS-REPORT-STATUS.
009700*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  LEDGER-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400 01  LEDGER-IN-REC                   PIC X(700).
010500*
010600 FD  LEDGER-FILE-OUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD.
010900 01  LEDGER-OUT-REC                  PIC X(700).
011000*
011100 FD  MAINT-ACTION-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD.
011400 01  ACTION-IN-REC                   PIC X(700).
011500*
011600 FD  USER-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD.
011900 01  USER-IN-REC                     PIC X(200).
012000*
012100 FD  USER-FILE-OUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD.
012400 01  USER-OUT-REC                    PIC X(200).
012500*
012600 FD  CATEGORY-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD.
012900 01  CATEGORY-IN-REC                 PIC X(150).
013000*
013100 FD  MAINT-RPT-FILE
013200     RECORDING MODE IS F.
013300 01  MAINT-RPT-REC                   PIC X(132).
013400*
013500 WORKING-STORAGE SECTION.
013600*
013700 01  SYSTEM-DATE-AND-TIME.
013800     05  CURRENT-DATE-CCYYMMDD.
013900         10  CURRENT-CC              PIC 9(02).
014000         10  CURRENT-YY               PIC 9(02).
014100         10  CURRENT-MM               PIC 9(02).
014200         10  CURRENT-DD               PIC 9(02).
014300     05  CURRENT-DATE-R REDEFINES CURRENT-DATE-CCYYMMDD
014400                                  PIC 9(08).
014500     05  CURRENT-TIME-HHMMSS.
014600         10  CURRENT-HH               PIC 9(02).
014700         10  CURRENT-MIN              PIC 9(02).
014800         10  CURRENT-SEC              PIC 9(02).
014900         10  CURRENT-HNDSEC           PIC 9(02).
015000     05  CURRENT-TIME-R REDEFINES CURRENT-TIME-HHMMSS
015100                                  PIC 9(08).
015200     05  FILLER                  PIC X(10).
015300*
015400 01  WS-FILE-STATUSES.
015500     05  WS-LEDGER-STATUS        PIC X(02) VALUE SPACES.
015600     05  WS-LEDGOUT-STATUS       PIC X(02) VALUE SPACES.
015700     05  WS-ACTNFILE-STATUS      PIC X(02) VALUE SPACES.
015800     05  WS-USERFILE-STATUS      PIC X(02) VALUE SPACES.
015900     05  WS-USEROUT-STATUS       PIC X(02) VALUE SPACES.
016000     05  WS-CATGFILE-STATUS      PIC X(02) VALUE SPACES.
016100     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
016200     05  FILLER                  PIC X(10).
016300*
016400 01  WS-SWITCHES.
016500     05  WS-LEDGER-EOF           PIC X(01) VALUE 'N'.
016600         88  LEDGER-AT-EOF                  VALUE 'Y'.
016700     05  WS-ACTN-EOF             PIC X(01) VALUE 'N'.
016800         88  ACTION-AT-EOF                  VALUE 'Y'.
016900     05  WS-ACTN-OK              PIC X(01) VALUE 'N'.
017000         88  ACTION-WAS-OK                  VALUE 'Y'.
017100     05  WS-USER-FOUND           PIC X(01) VALUE 'N'.
017200         88  USER-WAS-FOUND                 VALUE 'Y'.
017300     05  WS-PREV-ACTN-KEY        PIC 9(09) VALUE ZERO.
017400     05  FILLER                  PIC X(10).
017500*
017600*    USER-TABLE SUBSCRIPT - STANDALONE 77, NOT PART OF THE
017700*    NEXT-TRAN-ID/EDIT-ID WORK AREA BELOW SINCE IT IS USED BY
017800*    ITSELF ACROSS THE LOGIN AND USER-TABLE-REWRITE LOGIC.  THE
017900*    -DIAG REDEFINES PRINTS THE SUBSCRIPT AS DIGITS WHEN A
018000*    USER-TABLE DUMP IS NEEDED.
018100 77  WS-TBL-SUB              PIC S9(04) COMP VALUE 0.
018200 77  WS-TBL-SUB-DIAG REDEFINES WS-TBL-SUB
018300                             PIC X(02).
018400*
018500 01  WS-WORK-FIELDS.
018600     05  WS-NEXT-TRAN-ID         PIC 9(09) COMP-3 VALUE 0.
018700     05  WS-EDIT-ID              PIC ZZZZZZZZ9.
018800     05  FILLER                  PIC X(10).
018900*
019000 01  REPORT-TOTALS.
019100     05  NUM-ACTN-RECS           PIC S9(09) COMP-3 VALUE +0.
019200     05  NUM-ACTN-ERRORS         PIC S9(09) COMP-3 VALUE +0.
019300     05  NUM-ADD-REQUESTS        PIC S9(09) COMP-3 VALUE +0.
019400     05  NUM-ADD-PROCESSED       PIC S9(09) COMP-3 VALUE +0.
019500     05  NUM-UPDATE-REQUESTS     PIC S9(09) COMP-3 VALUE +0.
019600     05  NUM-UPDATE-PROCESSED    PIC S9(09) COMP-3 VALUE +0.
019700     05  NUM-DELETE-REQUESTS     PIC S9(09) COMP-3 VALUE +0.
019800     05  NUM-DELETE-PROCESSED    PIC S9(09) COMP-3 VALUE +0.
019900     05  NUM-LOGIN-REQUESTS      PIC S9(09) COMP-3 VALUE +0.
020000     05  NUM-LOGIN-PROCESSED     PIC S9(09) COMP-3 VALUE +0.
020100     05  FILLER                  PIC X(10).
020200*
020300     COPY LGRTRAN.
020400     COPY LGRACTN.
020500*
020600 01  WS-USER-TABLE.
020700     05  UT-ENTRY-COUNT          PIC S9(04) COMP VALUE 0.
020800     05  UT-ENTRY OCCURS 500 TIMES INDEXED BY UT-IDX.
020900         10  UT-USER-ID          PIC 9(09).
021000         10  UT-USER-NAME        PIC X(50).
021100         10  UT-PASSWORD-HASH    PIC X(100).
021200         10  UT-FAILED-ATTEMPTS  PIC 9(02).
021300         10  UT-LOCKED-UNTIL-DATE PIC 9(08).
021400         10  UT-LOCKED-UNTIL-TIME PIC 9(06).
021500         10  UT-ENABLED          PIC X(01).
021600         10  FILLER              PIC X(10).
021700*
021800 01  WS-CATEGORY-TABLE.
021900     05  CT-ENTRY-COUNT          PIC S9(04) COMP VALUE 0.
022000     05  CT-ENTRY OCCURS 500 TIMES INDEXED BY CT-IDX.
022100         10  CT-CATEGORY         PIC X(100).
022200         10  CT-IS-DEFAULT       PIC X(01).
022300         10  CT-USER-ID          PIC 9(09).
022400         10  FILLER              PIC X(10).
022500*
022600 01  ENC-LINKAGE-AREA.
022700     05  ENC-FUNCTION            PIC X(07).
022800     05  ENC-PLAIN-TEXT          PIC X(500).
022900     05  ENC-CIPHER-TEXT         PIC X(500).
023000     05  ENC-RETURN-CODE         PIC S9(04) COMP.
023100     05  FILLER                  PIC X(10).
023200*
023300 01  ACK-LINKAGE-AREA.
023400     05  ACK-ACTION-CODE         PIC X(08).
023500     05  ACK-CURRENT-DATE        PIC 9(08).
023600     05  ACK-CURRENT-TIME        PIC 9(06).
023700     05  ACK-RETURN-MSG          PIC X(40).
023800     05  FILLER                  PIC X(10).
023900*
024000 01  ERR-MSG-BAD-ACTN.
024100     05  FILLER PIC X(31)
024200                  VALUE 'Error Processing Transaction. '.
024300     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
024400     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.
024500 01  ERR-MSG-BAD-ACTN-2.
024600     05  FILLER                     PIC X(21)  VALUE SPACES.
024700     05  ERR-MSG-DATA3              PIC X(80).
024800     05  FILLER                     PIC X(31)  VALUE SPACES.
024900 01  RPT-HEADER1.
025000     05  FILLER                     PIC X(40)
025100               VALUE 'LEDGER MAINTENANCE REPORT         DATE: '.
025200     05  RPT-MM                     PIC 99.
025300     05  FILLER                     PIC X     VALUE '/'.
025400     05  RPT-DD                     PIC 99.
025500     05  FILLER                     PIC X     VALUE '/'.
025600     05  RPT-CCYY                   PIC 9999.
025700     05  FILLER                     PIC X(18)
025800                    VALUE ' (mm/dd/ccyy) TIME: '.
025900     05  RPT-HH                     PIC 99.
026000     05  FILLER                     PIC X     VALUE ':'.
026100     05  RPT-MIN                    PIC 99.
026200     05  FILLER                     PIC X     VALUE ':'.
026300     05  RPT-SS                     PIC 99.
026400     05  FILLER                     PIC X(53) VALUE SPACES.
026500 01  RPT-ACTN-DETAIL1.
026600     05  RPT-ACTN-MSG1      PIC X(31)
026700                  VALUE '       Action processed:      '.
026800     05  RPT-ACTN-RECORD            PIC X(80)  VALUE SPACES.
026900     05  FILLER                     PIC X(21)  VALUE SPACES.
027000 01  RPT-STATS-HDR1.
027100     05  FILLER PIC X(26) VALUE 'Action Totals:            '.
027200     05  FILLER PIC X(106) VALUE SPACES.
027300 01  RPT-STATS-HDR2.
027400     05  FILLER PIC X(26) VALUE 'Action           Number of'.
027500     05  FILLER PIC X(28) VALUE '        Number        Number'.
027600     05  FILLER PIC X(78) VALUE SPACES.
027700 01  RPT-STATS-HDR3.
027800     05  FILLER PIC X(26) VALUE 'Type          Requested   '.
027900     05  FILLER PIC X(28) VALUE '     Processed      In Error'.
028000     05  FILLER PIC X(78) VALUE SPACES.
028100 01  RPT-STATS-HDR4.
028200     05  FILLER PIC X(26) VALUE '-----------   ------------'.
028300     05  FILLER PIC X(28) VALUE '   -----------   -----------'.
028400     05  FILLER PIC X(78) VALUE SPACES.
028500 01  RPT-STATS-DETAIL.
028600     05  RPT-ACTN            PIC X(10).
028700     05  FILLER              PIC X(4)     VALUE SPACES.
028800     05  RPT-NUM-REQ         PIC ZZZ,ZZZ,ZZ9.
028900     05  FILLER              PIC X(3)     VALUE SPACES.
029000     05  RPT-NUM-PROC        PIC ZZZ,ZZZ,ZZ9.
029100     05  FILLER              PIC X(3)     VALUE SPACES.
029200     05  RPT-NUM-ERR         PIC ZZZ,ZZZ,ZZ9.
029300     05  FILLER              PIC X(80)   VALUE SPACES.
029400*
029500****************************************************************
029600 PROCEDURE DIVISION.
029700****************************************************************
029800*
029900 000-MAIN.
030000     ACCEPT CURRENT-DATE-R FROM DATE YYYYMMDD.
030100     ACCEPT CURRENT-TIME-R FROM TIME.
030200     IF LGR-TEST-RUN
030300         DISPLAY 'LGRTRN STARTED DATE = ' CURRENT-MM '/'
030400             CURRENT-DD '/' CURRENT-CC CURRENT-YY
030500         DISPLAY '              TIME = ' CURRENT-HH ':'
030600             CURRENT-MIN ':' CURRENT-SEC
030700     END-IF.
030800*
030900     PERFORM 700-OPEN-FILES.
031000     PERFORM 760-LOAD-CATEGORY-TABLE.
031100     PERFORM 770-LOAD-USER-TABLE.
031200     PERFORM 800-INIT-REPORT.
031300*
031400     PERFORM 730-READ-LEDGER-FILE.
031500     PERFORM 1000-PROCESS-ACTIONS
031600             UNTIL ACTION-AT-EOF.
031700     PERFORM 721-COPY-LEDGER-RECORD
031800             UNTIL LEDGER-AT-EOF.
031900*
032000     PERFORM 870-WRITE-USER-TABLE.
032100     PERFORM 850-REPORT-ACTION-STATS.
032200     PERFORM 790-CLOSE-FILES.
032300*
032400     GOBACK.
032500*
032600 1000-PROCESS-ACTIONS.
032700     PERFORM 710-READ-ACTION-FILE.
032800     IF NOT ACTION-AT-EOF
032900         ADD 1 TO NUM-ACTN-RECS
033000         MOVE 'Y' TO WS-ACTN-OK
033100         IF ACTN-CODE(1:1) NOT VALID-ACTN-LETTER
033200             MOVE 'ACTION CODE FAILS FIRST-CHAR EDIT:'
033300                                          TO ERR-MSG-DATA1
033400             MOVE ACTN-CODE TO ERR-MSG-DATA2
033500             PERFORM 2900-REPORT-BAD-ACTION
033600         ELSE
033700         IF ACTN-TARGET-TRAN-ID < WS-PREV-ACTN-KEY
033800                 AND NOT ACTN-IS-CREATE
033900             MOVE 'ACTION OUT OF SEQUENCE' TO ERR-MSG-DATA1
034000             MOVE SPACES TO ERR-MSG-DATA2
034100             PERFORM 2900-REPORT-BAD-ACTION
034200         ELSE
034300             EVALUATE TRUE
034400                 WHEN ACTN-IS-CREATE
034500                     PERFORM 2100-PROCESS-CREATE
034600                 WHEN ACTN-IS-UPDATE
034700                     PERFORM 2200-PROCESS-UPDATE
034800                 WHEN ACTN-IS-DELETE
034900                     PERFORM 2300-PROCESS-DELETE
035000                 WHEN ACTN-IS-LOGIN-OK
035100                     PERFORM 2400-PROCESS-LOGIN
035200                 WHEN ACTN-IS-LOGIN-FAIL
035300                     PERFORM 2400-PROCESS-LOGIN
035400                 WHEN OTHER
035500                     MOVE 'INVALID ACTION CODE:' TO ERR-MSG-DATA1
035600                     MOVE ACTN-CODE TO ERR-MSG-DATA2
035700                     PERFORM 2900-REPORT-BAD-ACTION
035800             END-EVALUATE
035900         END-IF
036000         END-IF
036100         MOVE ACTN-TARGET-TRAN-ID TO WS-PREV-ACTN-KEY
036200         IF ACTION-WAS-OK
036300             PERFORM 830-REPORT-ACTION-PROCESSED
036400         END-IF
036500     END-IF.
036600*
036700 2100-PROCESS-CREATE.
036800     ADD 1 TO NUM-ADD-REQUESTS.
036900     PERFORM 2150-VALIDATE-AMOUNT.
037000     IF ACTION-WAS-OK
037100         PERFORM 2160-VALIDATE-CATEGORY
037200     END-IF.
037300     IF ACTION-WAS-OK
037400         IF NOT LEDGER-AT-EOF
037500             PERFORM 721-COPY-LEDGER-RECORD
037600                     UNTIL LEDGER-AT-EOF
037700         END-IF
037800         PERFORM 2110-BUILD-NEW-TRAN
037900         PERFORM 740-WRITE-LEDGER-OUT
038000         ADD 1 TO NUM-ADD-PROCESSED
038100     END-IF.
038200*
038300 2110-BUILD-NEW-TRAN.
038400     ADD 1 TO WS-NEXT-TRAN-ID.
038500     INITIALIZE TRAN-RECORD.
038600     MOVE WS-NEXT-TRAN-ID TO TRAN-ID.
038700     MOVE ACTN-USER-ID    TO TRAN-USER-ID.
038800     MOVE ACTN-AMOUNT     TO TRAN-AMOUNT.
038900     MOVE ACTN-CATEGORY   TO TRAN-CATEGORY.
039000     IF ACTN-DATE-WAS-SUPPLIED
039100         MOVE ACTN-DATE       TO TRAN-DATE
039200         MOVE ACTN-TIME       TO TRAN-TIME
039300     ELSE
039400         MOVE CURRENT-DATE-R  TO TRAN-DATE
039500         MOVE CURRENT-TIME-HHMMSS TO TRAN-TIME
039600     END-IF.
039700     MOVE CURRENT-DATE-R      TO TRAN-CREATED-DATE.
039800     MOVE CURRENT-TIME-HHMMSS TO TRAN-CREATED-TIME.
039900     MOVE ZERO                TO TRAN-UPDATED-DATE TRAN-UPDATED-TIME.
040000     IF ACTN-DESC-WAS-SUPPLIED AND ACTN-DESCRIPTION NOT = SPACES
040100         PERFORM 2120-ENCRYPT-DESCRIPTION
040200     ELSE
040300         MOVE SPACES TO TRAN-DESCRIPTION-ENC
040400     END-IF.
040500*
040600 2120-ENCRYPT-DESCRIPTION.
040700     MOVE 'ENCRYPT'        TO ENC-FUNCTION.
040800     MOVE ACTN-DESCRIPTION TO ENC-PLAIN-TEXT.
040900     CALL 'ENCRSVC' USING ENC-FUNCTION, ENC-PLAIN-TEXT,
041000             ENC-CIPHER-TEXT, ENC-RETURN-CODE.
041100     MOVE ENC-CIPHER-TEXT  TO TRAN-DESCRIPTION-ENC.
041200*
041300 2150-VALIDATE-AMOUNT.
041400     IF ACTN-AMOUNT NOT > 0
041500         MOVE 'AMOUNT MUST BE GREATER THAN 0.00:' TO ERR-MSG-DATA1
041600         MOVE SPACES TO ERR-MSG-DATA2
041700         PERFORM 2900-REPORT-BAD-ACTION
041800     END-IF.
041900*
042000 2160-VALIDATE-CATEGORY.
042100     IF ACTN-CATEGORY = SPACES
042200         MOVE 'CATEGORY MAY NOT BE BLANK:' TO ERR-MSG-DATA1
042300         MOVE SPACES TO ERR-MSG-DATA2
042400         PERFORM 2900-REPORT-BAD-ACTION
042500     END-IF.
042600*
042700 2200-PROCESS-UPDATE.
042800     ADD 1 TO NUM-UPDATE-REQUESTS.
042900     PERFORM 720-POSITION-LEDGER-FILE.
043000     IF LEDGER-AT-EOF OR TRAN-ID NOT = ACTN-TARGET-TRAN-ID
043100         MOVE 'NO SUCH TRANSACTION ID:' TO ERR-MSG-DATA1
043200         MOVE ACTN-TARGET-TRAN-ID TO WS-EDIT-ID
043300         MOVE WS-EDIT-ID TO ERR-MSG-DATA2
043400         PERFORM 2900-REPORT-BAD-ACTION
043500     ELSE
043600         PERFORM 2500-CHECK-OWNERSHIP
043700         IF ACTION-WAS-OK
043800             PERFORM 2150-VALIDATE-AMOUNT
043900         END-IF
044000         IF ACTION-WAS-OK
044100             PERFORM 2160-VALIDATE-CATEGORY
044200         END-IF
044300         IF ACTION-WAS-OK
044400             PERFORM 2210-APPLY-UPDATE
044500             ADD 1 TO NUM-UPDATE-PROCESSED
044600         END-IF
044700         PERFORM 740-WRITE-LEDGER-OUT
044800         PERFORM 730-READ-LEDGER-FILE
044900     END-IF.
045000*
045100 2210-APPLY-UPDATE.
045200     MOVE ACTN-AMOUNT   TO TRAN-AMOUNT.
045300     MOVE ACTN-CATEGORY TO TRAN-CATEGORY.
045400     IF ACTN-DATE-WAS-SUPPLIED
045500         MOVE ACTN-DATE TO TRAN-DATE
045600         MOVE ACTN-TIME TO TRAN-TIME
045700     END-IF.
045800     IF ACTN-DESC-WAS-SUPPLIED
045900         IF ACTN-DESCRIPTION = SPACES
046000             MOVE SPACES TO TRAN-DESCRIPTION-ENC
046100         ELSE
046200             PERFORM 2120-ENCRYPT-DESCRIPTION
046300         END-IF
046400     END-IF.
046500     MOVE CURRENT-DATE-R      TO TRAN-UPDATED-DATE.
046600     MOVE CURRENT-TIME-HHMMSS TO TRAN-UPDATED-TIME.
046700*
046800 2300-PROCESS-DELETE.
046900     ADD 1 TO NUM-DELETE-REQUESTS.
047000     PERFORM 720-POSITION-LEDGER-FILE.
047100     IF LEDGER-AT-EOF OR TRAN-ID NOT = ACTN-TARGET-TRAN-ID
047200         MOVE 'NO SUCH TRANSACTION ID:' TO ERR-MSG-DATA1
047300         MOVE ACTN-TARGET-TRAN-ID TO WS-EDIT-ID
047400         MOVE WS-EDIT-ID TO ERR-MSG-DATA2
047500         PERFORM 2900-REPORT-BAD-ACTION
047600     ELSE
047700         PERFORM 2500-CHECK-OWNERSHIP
047800         IF ACTION-WAS-OK
047900             ADD 1 TO NUM-DELETE-PROCESSED
048000             PERFORM 730-READ-LEDGER-FILE
048100         ELSE
048200             PERFORM 740-WRITE-LEDGER-OUT
048300             PERFORM 730-READ-LEDGER-FILE
048400         END-IF
048500     END-IF.
048600*
048700 2400-PROCESS-LOGIN.
048800     IF ACTN-IS-LOGIN-OK
048900         ADD 1 TO NUM-LOGIN-REQUESTS
049000         MOVE 'LOGINOK' TO ACK-ACTION-CODE
049100     ELSE
049200         ADD 1 TO NUM-LOGIN-REQUESTS
049300         MOVE 'LOGINBAD' TO ACK-ACTION-CODE
049400     END-IF.
049500     PERFORM 2410-FIND-USER.
049600     IF USER-WAS-FOUND
049700         MOVE CURRENT-DATE-R      TO ACK-CURRENT-DATE
049800         MOVE CURRENT-TIME-HHMMSS TO ACK-CURRENT-TIME
049900         CALL 'ACCTLCK' USING UT-ENTRY(WS-TBL-SUB), ACK-ACTION-CODE,
050000                 ACK-CURRENT-DATE, ACK-CURRENT-TIME, ACK-RETURN-MSG
050100         ADD 1 TO NUM-LOGIN-PROCESSED
050200     ELSE
050300         MOVE 'NO SUCH USER ID FOR LOGIN:' TO ERR-MSG-DATA1
050400         MOVE ACTN-USER-ID TO ERR-MSG-DATA2
050500         PERFORM 2900-REPORT-BAD-ACTION
050600     END-IF.
050700*
050800 2410-FIND-USER.
050900     MOVE 'N' TO WS-USER-FOUND.
051000     MOVE 1 TO WS-TBL-SUB.
051100     PERFORM 2411-FIND-USER-STEP
051200             UNTIL WS-TBL-SUB > UT-ENTRY-COUNT
051300                OR USER-WAS-FOUND.
051400*
051500 2411-FIND-USER-STEP.
051600     IF UT-USER-ID(WS-TBL-SUB) = ACTN-USER-ID
051700         MOVE 'Y' TO WS-USER-FOUND
051800     ELSE
051900         ADD 1 TO WS-TBL-SUB
052000     END-IF.
052100*
052200 2500-CHECK-OWNERSHIP.
052300     IF TRAN-USER-ID NOT = ACTN-USER-ID
052400         MOVE 'NOT OWNER OF TRANSACTION:' TO ERR-MSG-DATA1
052500         MOVE ACTN-TARGET-TRAN-ID TO WS-EDIT-ID
052600         MOVE WS-EDIT-ID TO ERR-MSG-DATA2
052700         PERFORM 2900-REPORT-BAD-ACTION
052800     END-IF.
052900*
053000 2900-REPORT-BAD-ACTION.
053100     ADD 1 TO NUM-ACTN-ERRORS.
053200     MOVE 'N' TO WS-ACTN-OK.
053300     WRITE MAINT-RPT-REC FROM ERR-MSG-BAD-ACTN  AFTER 2.
053400     MOVE ACTION-IN-REC        TO ERR-MSG-DATA3.
053500     WRITE MAINT-RPT-REC FROM ERR-MSG-BAD-ACTN-2.
053600*
053700 700-OPEN-FILES.
053800     OPEN INPUT    LEDGER-FILE
053900                   MAINT-ACTION-FILE
054000                   USER-FILE
054100                   CATEGORY-FILE
054200          OUTPUT   LEDGER-FILE-OUT
054300                   USER-FILE-OUT
054400                   MAINT-RPT-FILE.
054500     IF WS-LEDGER-STATUS NOT = '00'
054600         DISPLAY 'ERROR OPENING LEDGER-FILE. RC:' WS-LEDGER-STATUS
054700         DISPLAY 'TERMINATING RUN DUE TO FILE ERROR'
054800         MOVE 16 TO RETURN-CODE
054900         MOVE 'Y' TO WS-ACTN-EOF
055000     END-IF.
055100     IF WS-ACTNFILE-STATUS NOT = '00'
055200         DISPLAY 'ERROR OPENING MAINT-ACTION-FILE. RC:'
055300                 WS-ACTNFILE-STATUS
055400         DISPLAY 'TERMINATING RUN DUE TO FILE ERROR'
055500         MOVE 16 TO RETURN-CODE
055600         MOVE 'Y' TO WS-ACTN-EOF
055700     END-IF.
055800*
055900 710-READ-ACTION-FILE.
056000     READ MAINT-ACTION-FILE INTO MAINT-ACTION-RECORD
056100         AT END MOVE 'Y' TO WS-ACTN-EOF.
056200     EVALUATE WS-ACTNFILE-STATUS
056300         WHEN '00'
056400             CONTINUE
056500         WHEN '10'
056600             MOVE 'Y' TO WS-ACTN-EOF
056700         WHEN OTHER
056800             DISPLAY 'ERROR ON ACTION FILE READ. RC:'
056900                     WS-ACTNFILE-STATUS
057000             MOVE 'Y' TO WS-ACTN-EOF
057100     END-EVALUATE.
057200*
057300 720-POSITION-LEDGER-FILE.
057400     IF TRAN-ID < ACTN-TARGET-TRAN-ID
057500         IF NOT LEDGER-AT-EOF
057600             PERFORM 721-COPY-LEDGER-RECORD
057700                     UNTIL TRAN-ID >= ACTN-TARGET-TRAN-ID
057800                        OR LEDGER-AT-EOF
057900         END-IF
058000     END-IF.
058100*
058200 721-COPY-LEDGER-RECORD.
058300     PERFORM 740-WRITE-LEDGER-OUT.
058400     PERFORM 730-READ-LEDGER-FILE.
058500*
058600 730-READ-LEDGER-FILE.
058700     READ LEDGER-FILE INTO TRAN-RECORD
058800         AT END MOVE 'Y' TO WS-LEDGER-EOF.
058900     EVALUATE WS-LEDGER-STATUS
059000         WHEN '00'
059100             CONTINUE
059200         WHEN '10'
059300             MOVE 'Y' TO WS-LEDGER-EOF
059400         WHEN OTHER
059500             DISPLAY 'ERROR ON LEDGER FILE READ. RC:'
059600                     WS-LEDGER-STATUS
059700             MOVE 'Y' TO WS-LEDGER-EOF
059800     END-EVALUATE.
059900*
060000 740-WRITE-LEDGER-OUT.
060100     IF NOT LEDGER-AT-EOF
060200         WRITE LEDGER-OUT-REC FROM TRAN-RECORD
060300     END-IF.
060400     EVALUATE WS-LEDGOUT-STATUS
060500         WHEN '00'
060600             CONTINUE
060700         WHEN SPACES
060800             CONTINUE
060900         WHEN OTHER
061000             DISPLAY 'ERROR ON LEDGER OUT WRITE. RC:'
061100                     WS-LEDGOUT-STATUS
061200     END-EVALUATE.
061300*
061400 745-MOVE-LEDGER-IN.
061500     MOVE LEDGER-IN-REC TO TRAN-RECORD.
061600*
061700 760-LOAD-CATEGORY-TABLE.
061800     MOVE 0 TO CT-ENTRY-COUNT.
061900     READ CATEGORY-FILE INTO CATEGORY-RECORD
062000         AT END MOVE HIGH-VALUES TO CATEGORY-IN-REC.
062100     PERFORM 761-LOAD-ONE-CATEGORY
062200             UNTIL CATEGORY-IN-REC = HIGH-VALUES.
062300*
062400 761-LOAD-ONE-CATEGORY.
062500     ADD 1 TO CT-ENTRY-COUNT.
062600     MOVE CAT-NAME    TO CT-CATEGORY(CT-ENTRY-COUNT).
062700     MOVE CAT-IS-DEFAULT TO CT-IS-DEFAULT(CT-ENTRY-COUNT).
062800     MOVE CAT-USER-ID TO CT-USER-ID(CT-ENTRY-COUNT).
062900     READ CATEGORY-FILE INTO CATEGORY-RECORD
063000         AT END MOVE HIGH-VALUES TO CATEGORY-IN-REC.
063100*
063200 770-LOAD-USER-TABLE.
063300     MOVE 0 TO UT-ENTRY-COUNT.
063400     READ USER-FILE INTO USER-RECORD
063500         AT END MOVE HIGH-VALUES TO USER-IN-REC.
063600     PERFORM 771-LOAD-ONE-USER
063700             UNTIL USER-IN-REC = HIGH-VALUES.
063800*
063900 771-LOAD-ONE-USER.
064000     ADD 1 TO UT-ENTRY-COUNT.
064100     MOVE USER-ID              TO UT-USER-ID(UT-ENTRY-COUNT).
064200     MOVE USER-NAME            TO UT-USER-NAME(UT-ENTRY-COUNT).
064300     MOVE USER-PASSWORD-HASH   TO UT-PASSWORD-HASH(UT-ENTRY-COUNT).
064400     MOVE USER-FAILED-ATTEMPTS TO UT-FAILED-ATTEMPTS(UT-ENTRY-COUNT).
064500     MOVE USER-LOCKED-UNTIL-DATE
064600                               TO UT-LOCKED-UNTIL-DATE(UT-ENTRY-COUNT).
064700     MOVE USER-LOCKED-UNTIL-TIME
064800                               TO UT-LOCKED-UNTIL-TIME(UT-ENTRY-COUNT).
064900     MOVE USER-ENABLED         TO UT-ENABLED(UT-ENTRY-COUNT).
065000     READ USER-FILE INTO USER-RECORD
065100         AT END MOVE HIGH-VALUES TO USER-IN-REC.
065200*
065300 790-CLOSE-FILES.
065400     CLOSE LEDGER-FILE
065500           LEDGER-FILE-OUT
065600           MAINT-ACTION-FILE
065700           USER-FILE
065800           USER-FILE-OUT
065900           CATEGORY-FILE
066000           MAINT-RPT-FILE.
066100*
066200 800-INIT-REPORT.
066300     MOVE CURRENT-CC             TO RPT-CCYY(1:2).
066400     MOVE CURRENT-YY             TO RPT-CCYY(3:2).
066500     MOVE CURRENT-MM             TO RPT-MM.
066600     MOVE CURRENT-DD             TO RPT-DD.
066700     MOVE CURRENT-HH             TO RPT-HH.
066800     MOVE CURRENT-MIN            TO RPT-MIN.
066900     MOVE CURRENT-SEC            TO RPT-SS.
067000     WRITE MAINT-RPT-REC FROM RPT-HEADER1 AFTER PAGE.
067100*
067200 830-REPORT-ACTION-PROCESSED.
067300     MOVE ACTION-IN-REC TO RPT-ACTN-RECORD.
067400     WRITE MAINT-RPT-REC FROM RPT-ACTN-DETAIL1.
067500*
067600 850-REPORT-ACTION-STATS.
067700     WRITE MAINT-RPT-REC FROM RPT-STATS-HDR1 AFTER 2.
067800     WRITE MAINT-RPT-REC FROM RPT-STATS-HDR2 AFTER 2.
067900     WRITE MAINT-RPT-REC FROM RPT-STATS-HDR3 AFTER 1.
068000     WRITE MAINT-RPT-REC FROM RPT-STATS-HDR4 AFTER 1.
068100*
068200     MOVE 'CREATE    '         TO RPT-ACTN.
068300     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-REQ.
068400     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-PROC.
068500     COMPUTE RPT-NUM-ERR = NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.
068600     WRITE MAINT-RPT-REC FROM RPT-STATS-DETAIL.
068700*
068800     MOVE 'UPDATE    '         TO RPT-ACTN.
068900     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-REQ.
069000     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-PROC.
069100     COMPUTE RPT-NUM-ERR = NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.
069200     WRITE MAINT-RPT-REC FROM RPT-STATS-DETAIL.
069300*
069400     MOVE 'DELETE    '         TO RPT-ACTN.
069500     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.
069600     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.
069700     COMPUTE RPT-NUM-ERR = NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.
069800     WRITE MAINT-RPT-REC FROM RPT-STATS-DETAIL.
069900*
070000     MOVE 'LOGIN     '         TO RPT-ACTN.
070100     MOVE NUM-LOGIN-REQUESTS   TO RPT-NUM-REQ.
070200     MOVE NUM-LOGIN-PROCESSED  TO RPT-NUM-PROC.
070300     COMPUTE RPT-NUM-ERR = NUM-LOGIN-REQUESTS - NUM-LOGIN-PROCESSED.
070400     WRITE MAINT-RPT-REC FROM RPT-STATS-DETAIL.
070500*
070600 870-WRITE-USER-TABLE.
070700     MOVE 1 TO WS-TBL-SUB.
070800     PERFORM 871-WRITE-ONE-USER
070900             UNTIL WS-TBL-SUB > UT-ENTRY-COUNT.
071000*
071100 871-WRITE-ONE-USER.
071200     INITIALIZE USER-RECORD.
071300     MOVE UT-USER-ID(WS-TBL-SUB)      TO USER-ID.
071400     MOVE UT-USER-NAME(WS-TBL-SUB)    TO USER-NAME.
071500     MOVE UT-PASSWORD-HASH(WS-TBL-SUB) TO USER-PASSWORD-HASH.
071600     MOVE UT-FAILED-ATTEMPTS(WS-TBL-SUB)
071700                                      TO USER-FAILED-ATTEMPTS.
071800     MOVE UT-LOCKED-UNTIL-DATE(WS-TBL-SUB)
071900                                      TO USER-LOCKED-UNTIL-DATE.
072000     MOVE UT-LOCKED-UNTIL-TIME(WS-TBL-SUB)
072100                                      TO USER-LOCKED-UNTIL-TIME.
072200     MOVE UT-ENABLED(WS-TBL-SUB)      TO USER-ENABLED.
072300     WRITE USER-OUT-REC FROM USER-RECORD.
072400     ADD 1 TO WS-TBL-SUB.
