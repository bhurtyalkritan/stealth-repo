000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.  LGRSTAT.
000700 AUTHOR. SUSAN POWELL.
000800 INSTALLATION. THE SYSTEMS GROUP - LEDGER PROJECT.
000900 DATE-WRITTEN. 06/23/03.
001000 DATE-COMPILED.
001100 SECURITY. CONFIDENTIAL - CONTAINS ACCOUNT DATA.
001200*
001300* REMARKS.
001400*     LGRSTAT PRODUCES ONE USER-STATISTICS REPORT PER ENTRY ON
001500*     LGRSREQ - ALL-TIME TOTAL SPENT, TRANSACTION COUNT AND
001600*     AVERAGE, PLUS THE 10 MOST-RECENT TRANSACTIONS (NEWEST
001700*     FIRST) WITH DESCRIPTIONS DECRYPTED FOR DISPLAY.
001800*
001900*     LIKE LGRMTH, THE ENTIRE LEDGER IS RE-READ FOR EACH REQUEST
002000*     SINCE LGRFILE CARRIES NO USER INDEX.  THE MOST-RECENT-10
002100*     TABLE IS MAINTAINED ON THE FLY AS AN INSERTION LIST WHILE
002200*     THE LEDGER IS SCANNED - NO SEPARATE SORT STEP IS NEEDED.
002300****************************************************************
002400*
002500* CHANGE LOG
002600* ----------
002700* 03-06-23  SMP  ORIGINAL PROGRAM (TKT 4471 - LEDGER REWRITE).
002800* 07-02-19  DWK  ADDED ENCRSVC CALL TO DECRYPT DESCRIPTIONS ON
002900*                THE RECENT-TRANSACTION LINES BEFORE PRINTING.
003000* 08-05-30  SMP  AVERAGE NOW ROUNDS HALF-UP PER CONTROLLER'S
003100*                OFFICE - WAS TRUNCATING BEFORE.
003200* 99-01-11  RJL  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS REMAIN.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT LEDGER-FILE       ASSIGN TO LGRFILE
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            ACCESS MODE IS SEQUENTIAL
004600            FILE STATUS IS WS-LEDGER-STATUS.
004700     SELECT SRPT-REQUEST-FILE ASSIGN TO LGRSREQ
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            ACCESS MODE IS SEQUENTIAL
005000            FILE STATUS IS WS-REQFILE-STATUS.
005100     SELECT USER-STATS-FILE   ASSIGN TO LGRSTA
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            ACCESS MODE IS SEQUENTIAL
005400            FILE STATUS IS WS-REPORT-STATUS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  LEDGER-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  LEDGER-IN-REC                   PIC X(700).
006300*
006400 FD  SRPT-REQUEST-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700 01  REQUEST-IN-REC                  PIC X(050).
006800*
006900 FD  USER-STATS-FILE
007000     RECORDING MODE IS F.
007100 01  USER-STATS-RPT-REC              PIC X(132).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 01  SYSTEM-DATE-AND-TIME.
007600     05  CURRENT-DATE-CCYYMMDD.
007700         10  CURRENT-CC              PIC 9(02).
007800         10  CURRENT-YY               PIC 9(02).
007900         10  CURRENT-MM               PIC 9(02).
008000         10  CURRENT-DD               PIC 9(02).
008100     05  CURRENT-DATE-R REDEFINES CURRENT-DATE-CCYYMMDD
008200                                  PIC 9(08).
008300     05  FILLER                  PIC X(10).
008400*
008500 01  WS-FILE-STATUSES.
008600     05  WS-LEDGER-STATUS        PIC X(02) VALUE SPACES.
008700     05  WS-REQFILE-STATUS       PIC X(02) VALUE SPACES.
008800     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
008900     05  FILLER                  PIC X(10).
009000*
009100 01  WS-SWITCHES.
009200     05  WS-REQUEST-EOF          PIC X(01) VALUE 'N'.
009300         88  REQUEST-AT-EOF                 VALUE 'Y'.
009400     05  WS-LEDGER-EOF           PIC X(01) VALUE 'N'.
009500         88  LEDGER-AT-EOF                  VALUE 'Y'.
009600     05  FILLER                  PIC X(10).
009700*
009800*    RECENT-ACTIVITY TABLE SUBSCRIPTS - STANDALONE 77S, NOT
009900*    GROUPED, SINCE EACH IS USED BY ITSELF IN THE SEARCH AND
010000*    SHIFT LOGIC BELOW.  THE -DIAG REDEFINES PRINT THE SUBSCRIPT
010100*    AS DISPLAYABLE DIGITS WHEN A TABLE DUMP IS NEEDED.
010200 77  WS-FOUND-SUB            PIC S9(04) COMP VALUE 0.
010300 77  WS-FOUND-SUB-DIAG REDEFINES WS-FOUND-SUB
010400                             PIC X(02).
010500 77  WS-SHIFT-SUB            PIC S9(04) COMP VALUE 0.
010600 77  WS-SHIFT-SUB-DIAG REDEFINES WS-SHIFT-SUB
010700                             PIC X(02).
010800*
010900 01  ENC-LINKAGE-AREA.
011000     05  ENC-FUNCTION            PIC X(07).
011100     05  ENC-PLAIN-TEXT          PIC X(500).
011200     05  ENC-CIPHER-TEXT         PIC X(500).
011300     05  ENC-RETURN-CODE         PIC S9(04) COMP.
011400     05  FILLER                  PIC X(10).
011500*
011600     COPY LGRTRAN.
011700     COPY LGRSREQ.
011800     COPY LGRSTA.
011900*
012000****************************************************************
012100 PROCEDURE DIVISION.
012200****************************************************************
012300*
012400 000-MAIN.
012500     ACCEPT CURRENT-DATE-R FROM DATE YYYYMMDD.
012600     PERFORM 700-OPEN-FILES.
012700     PERFORM 710-READ-REQUEST-FILE.
012800     PERFORM 1000-PROCESS-ONE-REQUEST
012900             UNTIL REQUEST-AT-EOF.
013000     PERFORM 790-CLOSE-FILES.
013100     GOBACK.
013200*
013300 1000-PROCESS-ONE-REQUEST.
013400     PERFORM 2000-INIT-STATS.
013500     PERFORM 3000-SCAN-LEDGER.
013600     IF STAT-TOTAL-TRANSACTIONS = 0
013700         PERFORM 4900-WRITE-NO-ACTIVITY
013800     ELSE
013900         PERFORM 4000-COMPUTE-STATS
014000         PERFORM 4500-DECRYPT-RECENT-DESCRIPTIONS
014100         PERFORM 5000-WRITE-REPORT
014200     END-IF.
014300     PERFORM 710-READ-REQUEST-FILE.
014400*
014500 2000-INIT-STATS.
014600     MOVE ZERO TO STAT-TOTAL-SPENT.
014700     MOVE ZERO TO STAT-TOTAL-TRANSACTIONS.
014800     MOVE ZERO TO STAT-AVG-TRANSACTION.
014900     MOVE ZERO TO STAT-RECENT-COUNT.
015000*
015100 3000-SCAN-LEDGER.
015200     OPEN INPUT LEDGER-FILE.
015300     MOVE 'N' TO WS-LEDGER-EOF.
015400     PERFORM 730-READ-LEDGER-FILE.
015500     PERFORM 3100-EXAMINE-ONE-TRAN
015600             UNTIL LEDGER-AT-EOF.
015700     CLOSE LEDGER-FILE.
015800*
015900 3100-EXAMINE-ONE-TRAN.
016000     IF TRAN-USER-ID = REQ-USER-ID
016100         ADD TRAN-AMOUNT TO STAT-TOTAL-SPENT
016200         ADD 1 TO STAT-TOTAL-TRANSACTIONS
016300         PERFORM 3200-POST-RECENT-TABLE
016400     END-IF.
016500     PERFORM 730-READ-LEDGER-FILE.
016600*
016700 3200-POST-RECENT-TABLE.
016800     IF STAT-RECENT-COUNT < STAT-RECENT-MAX
016900         ADD 1 TO STAT-RECENT-COUNT
017000         MOVE STAT-RECENT-COUNT TO WS-FOUND-SUB
017100     ELSE
017200         MOVE STAT-RECENT-MAX TO WS-FOUND-SUB
017300         IF TRAN-DATE < STAT-RECENT-DATE(WS-FOUND-SUB)
017400            OR (TRAN-DATE = STAT-RECENT-DATE(WS-FOUND-SUB)
017500            AND TRAN-TIME <= STAT-RECENT-TIME(WS-FOUND-SUB))
017600             MOVE 0 TO WS-FOUND-SUB
017700         END-IF
017800     END-IF.
017900     IF WS-FOUND-SUB > 0
018000         PERFORM 3210-SHIFT-OLDER-ENTRIES
018100         MOVE TRAN-ID              TO STAT-RECENT-TRAN-ID(WS-FOUND-SUB)
018200         MOVE TRAN-DATE            TO STAT-RECENT-DATE(WS-FOUND-SUB)
018300         MOVE TRAN-TIME            TO STAT-RECENT-TIME(WS-FOUND-SUB)
018400         MOVE TRAN-AMOUNT          TO STAT-RECENT-AMOUNT(WS-FOUND-SUB)
018500         MOVE TRAN-CATEGORY        TO STAT-RECENT-CATEGORY(WS-FOUND-SUB)
018600         MOVE TRAN-DESCRIPTION-ENC TO STAT-RECENT-DESC-ENC(WS-FOUND-SUB)
018700     END-IF.
018800*
018900 3210-SHIFT-OLDER-ENTRIES.
019000     PERFORM 3220-SHIFT-STEP
019100             UNTIL WS-FOUND-SUB <= 1
019200                OR NOT (STAT-RECENT-DATE(WS-FOUND-SUB - 1) < TRAN-DATE
019300                  OR (STAT-RECENT-DATE(WS-FOUND-SUB - 1) = TRAN-DATE
019400                  AND STAT-RECENT-TIME(WS-FOUND-SUB - 1) < TRAN-TIME)).
019500*
019600 3220-SHIFT-STEP.
019700     MOVE STAT-RECENT-ENTRY(WS-FOUND-SUB - 1)
019800                                      TO STAT-RECENT-ENTRY(WS-FOUND-SUB).
019900     SUBTRACT 1 FROM WS-FOUND-SUB.
020000*
020100 4000-COMPUTE-STATS.
020200     COMPUTE STAT-AVG-TRANSACTION ROUNDED =
020300             STAT-TOTAL-SPENT / STAT-TOTAL-TRANSACTIONS.
020400*
020500 4500-DECRYPT-RECENT-DESCRIPTIONS.
020600     MOVE 1 TO WS-SHIFT-SUB.
020700     PERFORM 4510-DECRYPT-ONE-DESC
020800             UNTIL WS-SHIFT-SUB > STAT-RECENT-COUNT.
020900*
021000 4510-DECRYPT-ONE-DESC.
021100     IF STAT-RECENT-DESC-ENC(WS-SHIFT-SUB) = SPACES
021200         MOVE SPACES TO STAT-RECENT-DESC-CLEAR(WS-SHIFT-SUB)
021300     ELSE
021400         MOVE 'DECRYPT' TO ENC-FUNCTION
021500         MOVE STAT-RECENT-DESC-ENC(WS-SHIFT-SUB) TO ENC-CIPHER-TEXT
021600         CALL 'ENCRSVC' USING ENC-FUNCTION, ENC-PLAIN-TEXT,
021700                 ENC-CIPHER-TEXT, ENC-RETURN-CODE
021800         MOVE ENC-PLAIN-TEXT TO STAT-RECENT-DESC-CLEAR(WS-SHIFT-SUB)
021900     END-IF.
022000     ADD 1 TO WS-SHIFT-SUB.
022100*
022200 5000-WRITE-REPORT.
022300     MOVE STAT-TOTAL-SPENT        TO SRPT-H-TOTAL.
022400     MOVE STAT-TOTAL-TRANSACTIONS TO SRPT-H-COUNT.
022500     MOVE STAT-AVG-TRANSACTION    TO SRPT-H-AVG.
022600     WRITE USER-STATS-RPT-REC FROM SRPT-HEADER1 AFTER PAGE.
022700     WRITE USER-STATS-RPT-REC FROM SRPT-HEADER2 AFTER 1.
022800     WRITE USER-STATS-RPT-REC FROM SRPT-DETAIL-HDR AFTER 2.
022900     MOVE 1 TO WS-SHIFT-SUB.
023000     PERFORM 5100-WRITE-RECENT-LINE
023100             UNTIL WS-SHIFT-SUB > STAT-RECENT-COUNT.
023200*
023300 5100-WRITE-RECENT-LINE.
023400     MOVE STAT-RECENT-DATE(WS-SHIFT-SUB)      TO SRPT-D-DATE.
023500     MOVE STAT-RECENT-AMOUNT(WS-SHIFT-SUB)    TO SRPT-D-AMOUNT.
023600     MOVE STAT-RECENT-CATEGORY(WS-SHIFT-SUB)(1:20) TO SRPT-D-CATEGORY.
023700     MOVE STAT-RECENT-DESC-CLEAR(WS-SHIFT-SUB)(1:77)
023800                                               TO SRPT-D-DESCRIPTION.
023900     WRITE USER-STATS-RPT-REC FROM SRPT-DETAIL-LINE.
024000     ADD 1 TO WS-SHIFT-SUB.
024100*
024200 4900-WRITE-NO-ACTIVITY.
024300     MOVE STAT-TOTAL-SPENT        TO SRPT-H-TOTAL.
024400     MOVE STAT-TOTAL-TRANSACTIONS TO SRPT-H-COUNT.
024500     MOVE STAT-AVG-TRANSACTION    TO SRPT-H-AVG.
024600     WRITE USER-STATS-RPT-REC FROM SRPT-HEADER1 AFTER PAGE.
024700     WRITE USER-STATS-RPT-REC FROM SRPT-HEADER2 AFTER 1.
024800     WRITE USER-STATS-RPT-REC FROM SRPT-NONE-LINE AFTER 2.
024900*
025000 700-OPEN-FILES.
025100     OPEN INPUT  SRPT-REQUEST-FILE
025200          OUTPUT USER-STATS-FILE.
025300     IF WS-REQFILE-STATUS NOT = '00'
025400         DISPLAY 'ERROR OPENING SRPT-REQUEST-FILE. RC:'
025500                 WS-REQFILE-STATUS
025600         DISPLAY 'TERMINATING RUN DUE TO FILE ERROR'
025700         MOVE 16 TO RETURN-CODE
025800         MOVE 'Y' TO WS-REQUEST-EOF
025900     END-IF.
026000*
026100 710-READ-REQUEST-FILE.
026200     READ SRPT-REQUEST-FILE INTO USER-STATS-REQUEST-RECORD
026300         AT END MOVE 'Y' TO WS-REQUEST-EOF.
026400     EVALUATE WS-REQFILE-STATUS
026500         WHEN '00'
026600             CONTINUE
026700         WHEN '10'
026800             MOVE 'Y' TO WS-REQUEST-EOF
026900         WHEN OTHER
027000             DISPLAY 'ERROR ON REQUEST FILE READ. RC:'
027100                     WS-REQFILE-STATUS
027200             MOVE 'Y' TO WS-REQUEST-EOF
027300     END-EVALUATE.
027400*
027500 730-READ-LEDGER-FILE.
027600     READ LEDGER-FILE INTO TRAN-RECORD
027700         AT END MOVE 'Y' TO WS-LEDGER-EOF.
027800     EVALUATE WS-LEDGER-STATUS
027900         WHEN '00'
028000             CONTINUE
028100         WHEN '10'
028200             MOVE 'Y' TO WS-LEDGER-EOF
028300         WHEN OTHER
028400             DISPLAY 'ERROR ON LEDGER FILE READ. RC:'
028500                     WS-LEDGER-STATUS
028600             MOVE 'Y' TO WS-LEDGER-EOF
028700     END-EVALUATE.
028800*
028900 790-CLOSE-FILES.
029000     CLOSE SRPT-REQUEST-FILE
029100           USER-STATS-FILE.
