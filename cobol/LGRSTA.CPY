000100******************************************************************
000200*                                                                *
000300*    LGRSTA   -  USER STATISTICS REPORT WORK AREAS               *
000400*    OUTPUT RECORD, MOST-RECENT-10 TABLE AND PRINT LINES FOR     *
000500*    LGRSTAT (GET-USER-STATS).                                   *
000600*                                                                *
000700*    STAT-RECENT-TABLE IS MAINTAINED AS A DESCENDING-BY-DATE/    *
000800*    TIME INSERTION LIST OF AT MOST 10 ENTRIES - ENTRY 1 IS      *
000900*    ALWAYS THE MOST RECENT TRANSACTION SEEN SO FAR.             *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    ----------                                                  *
001300*    03-06-23  SMP  ORIGINAL LAYOUT (TKT 4471 - LEDGER REWRITE). *
001400******************************************************************
001500 01  USER-STATS-RECORD.
001600     05  STAT-TOTAL-SPENT            PIC S9(08)V9(02) COMP-3.
001700     05  STAT-TOTAL-TRANSACTIONS     PIC 9(06).
001800     05  STAT-AVG-TRANSACTION        PIC S9(08)V9(02) COMP-3.
001900     05  FILLER                      PIC X(20).
002000*
002100 01  STAT-RECENT-MAX                 PIC S9(04) COMP VALUE 10.
002200 01  STAT-RECENT-TABLE.
002300     05  STAT-RECENT-COUNT           PIC S9(04) COMP VALUE 0.
002400     05  STAT-RECENT-ENTRY OCCURS 10 TIMES INDEXED BY STAT-R-IDX.
002500         10  STAT-RECENT-TRAN-ID     PIC 9(09).
002600         10  STAT-RECENT-DATE        PIC 9(08).
002700         10  STAT-RECENT-TIME        PIC 9(06).
002800         10  STAT-RECENT-AMOUNT      PIC S9(08)V9(02) COMP-3.
002900         10  STAT-RECENT-CATEGORY    PIC X(100).
003000         10  STAT-RECENT-DESC-ENC    PIC X(500).
003100         10  STAT-RECENT-DESC-CLEAR  PIC X(500).
003200*
003300******************************************************************
003400*    USER STATISTICS PRINT LINES                                 *
003500******************************************************************
003600 01  SRPT-HEADER1.
003700     05  FILLER                      PIC X(24)
003800                 VALUE 'USER STATISTICS REPORT'.
003900     05  FILLER                      PIC X(104) VALUE SPACES.
004000 01  SRPT-HEADER2.
004100     05  FILLER                      PIC X(16) VALUE 'TOTAL SPENT    '.
004200     05  SRPT-H-TOTAL                PIC Z,ZZZ,ZZ9.99.
004300     05  FILLER                      PIC X(06) VALUE SPACES.
004400     05  FILLER                      PIC X(16) VALUE 'TRANSACTIONS   '.
004500     05  SRPT-H-COUNT                PIC ZZZ,ZZ9.
004600     05  FILLER                      PIC X(06) VALUE SPACES.
004700     05  FILLER                      PIC X(16)
004800                 VALUE 'AVG TRANSACTION '.
004900     05  SRPT-H-AVG                  PIC Z,ZZZ,ZZ9.99.
005000     05  FILLER                      PIC X(46) VALUE SPACES.
005100 01  SRPT-DETAIL-HDR.
005200     05  FILLER                      PIC X(12) VALUE 'DATE        '.
005300     05  FILLER                      PIC X(13) VALUE 'AMOUNT       '.
005400     05  FILLER                      PIC X(22) VALUE 'CATEGORY              '.
005500     05  FILLER                      PIC X(81) VALUE 'DESCRIPTION'.
005600 01  SRPT-DETAIL-LINE.
005700     05  SRPT-D-DATE                 PIC 9999/99/99.
005800     05  FILLER                      PIC X(02) VALUE SPACES.
005900     05  SRPT-D-AMOUNT               PIC Z,ZZZ,ZZ9.99.
006000     05  FILLER                      PIC X(02) VALUE SPACES.
006100     05  SRPT-D-CATEGORY             PIC X(20).
006200     05  FILLER                      PIC X(02) VALUE SPACES.
006300     05  SRPT-D-DESCRIPTION          PIC X(77).
006400 01  SRPT-NONE-LINE.
006500     05  FILLER                      PIC X(34)
006600                 VALUE 'ACCOUNT HAS NO RECORDED ACTIVITY.'.
006700     05  FILLER                      PIC X(94) VALUE SPACES.
