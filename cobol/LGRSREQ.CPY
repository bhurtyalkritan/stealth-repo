000100******************************************************************
000200*                                                                *
000300*    LGRSREQ  -  USER STATISTICS REQUEST RECORD                  *
000400*    ONE ENTRY PER GET-USER-STATS REQUEST QUEUED FOR LGRSTAT.    *
001000*    CHANGE LOG                                                  *
001100*    ----------                                                  *
001200*    03-06-23  SMP  ORIGINAL LAYOUT (TKT 4471 - LEDGER REWRITE). *
001300******************************************************************
001400 01  USER-STATS-REQUEST-RECORD.
001500     05  REQ-USER-ID                 PIC 9(09).
001600     05  FILLER                      PIC X(20).
