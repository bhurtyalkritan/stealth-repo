000100******************************************************************
000200*                                                                *
000300*    LGRTRAN  -  LEDGER TRANSACTION RECORD                       *
000400*    ONE ENTRY PER PERSONAL-EXPENSE TRANSACTION ON THE LEDGER.   *
000500*    MASTER FILE IS LGRFILE, KEYED ON TRAN-ID, BUT MOST ACCESS   *
000600*    IS BY TRAN-USER-ID AND A TRAN-DATE RANGE FOR REPORTING.     *
000700*                                                                *
000800*    AMOUNTS ARE KEPT PACKED (COMP-3) SO REPORT ARITHMETIC       *
000900*    NEVER NEEDS A REDEFINE TO DO THE MATH - SEE LGRMTH/LGRSTAT. *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    ----------                                                  *
001300*    92-04-14  RJL  ORIGINAL LAYOUT FOR LEDGER PROJECT.           *
001400*    95-08-02  DWK  ADDED TRAN-UPDATED-DATE/TIME - AUDIT REQUEST. *
001500*    99-01-11  RJL  Y2K - TRAN-DATE EXPANDED TO CCYYMMDD.         *
001600*    03-06-23  SMP  WIDENED TRAN-CATEGORY TO 100 BYTES (TKT 4471) *
001700*    07-02-19  DWK  WIDENED TRAN-DESCRIPTION-ENC FOR BASE64 TEXT. *
001800******************************************************************
001900 01  TRAN-RECORD.
002000     05  TRAN-KEY.
002100         10  TRAN-ID                 PIC 9(09).
002200     05  TRAN-USER-ID                PIC 9(09).
002300     05  TRAN-AMOUNT                 PIC S9(08)V9(02) COMP-3.
002400     05  TRAN-CATEGORY               PIC X(100).
002500     05  TRAN-DESCRIPTION-ENC        PIC X(500).
002600     05  TRAN-ACTIVITY-DATE.
002700         10  TRAN-DATE               PIC 9(08).
002800         10  TRAN-DATE-BRKDN REDEFINES TRAN-DATE.
002900             15  TRAN-DATE-CC        PIC 9(02).
003000             15  TRAN-DATE-YY        PIC 9(02).
003100             15  TRAN-DATE-MM        PIC 9(02).
003200             15  TRAN-DATE-DD        PIC 9(02).
003300         10  TRAN-TIME               PIC 9(06).
003400     05  TRAN-CREATED-DATE           PIC 9(08).
003500     05  TRAN-CREATED-TIME           PIC 9(06).
003600     05  TRAN-UPDATED-DATE           PIC 9(08).
003700     05  TRAN-UPDATED-TIME           PIC 9(06).
003800     05  FILLER                      PIC X(34).
