000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     CATSORT.
000700 AUTHOR.         DOUG STOUT.
000800 INSTALLATION.   THE SYSTEMS GROUP - LEDGER PROJECT.
000900 DATE-WRITTEN.   06/23/03.
001000 DATE-COMPILED.
001100 SECURITY.       NONE.
001200*
001300* REMARKS.
001400*     IN-MEMORY INSERTION SORT OF THE MONTHLY CATEGORY BREAKDOWN
001500*     TABLE (CATB-TABLE IN LGRMRPT) INTO DESCENDING CATB-AMOUNT
001600*     SEQUENCE.  CALLED BY LGRMTH AFTER THE TABLE IS BUILT AND
001700*     BEFORE THE MONTHLY REPORT DETAIL LINES ARE PRINTED.
001800*
001900*     LIFTED FROM THE OLD ADSORT UTILITY - SAME ALGORITHM, JUST
002000*     RUNS ON THE FOUR-FIELD CATEGORY ENTRY INSTEAD OF A BARE
002100*     ARRAY OF NUMBERS, AND SORTS HIGH TO LOW INSTEAD OF LOW TO
002200*     HIGH.
002300****************************************************************
002400*
002500* CHANGE LOG
002600* ----------
002700* 03-06-23  SMP  ORIGINAL PROGRAM, ADAPTED FROM ADSORT (TKT 4471).
002800* 05-10-04  DWK  RAISED TABLE MAX TO 80 ENTRIES TO MATCH LGRMRPT.
002900* 99-01-11  RJL  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
003000*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*
004100*    THE TWO INSERTION-SORT POINTERS ARE STANDALONE 77S RATHER
004200*    THAN A GROUP - NEITHER IS EVER MOVED OR COMPARED AS A PAIR,
004300*    SO THERE IS NO RECORD TO GROUP THEM UNDER.  THE -DIAG
004400*    REDEFINES LET A STORAGE DUMP SHOW THE SUBSCRIPT AS PRINTABLE
004500*    DIGITS WHEN A SORT BLOWS UP ON A BAD ENTRY COUNT.
004600 77  WS-INSERT-FROM          PIC S9(04) COMP.
004700 77  WS-INSERT-FROM-DIAG REDEFINES WS-INSERT-FROM
004800                             PIC X(02).
004900 77  WS-INSERT-TO            PIC S9(04) COMP.
005000 77  WS-INSERT-TO-DIAG REDEFINES WS-INSERT-TO
005100                             PIC X(02).
005200*
005300 01  WS-HOLD-ENTRY.
005400     05  WS-HOLD-CATEGORY        PIC X(100).
005500     05  WS-HOLD-AMOUNT          PIC S9(08)V9(02) COMP-3.
005600     05  WS-HOLD-PERCENTAGE      PIC S9(03)V9(04) COMP-3.
005700     05  WS-HOLD-TRAN-COUNT      PIC 9(06).
005800     05  FILLER                  PIC X(10).
005900 01  WS-HOLD-ENTRY-DIAG REDEFINES WS-HOLD-ENTRY.
006000     05  WS-HOLD-DIAG-BYTES      PIC X(125).
006100*
006200 LINKAGE SECTION.
006300*
006400 01  LK-ENTRY-COUNT               PIC S9(04) COMP.
006500 01  LK-CATB-TABLE.
006600     05  LK-CATB-ENTRY OCCURS 80 TIMES INDEXED BY LK-IDX.
006700         10  LK-CATEGORY          PIC X(100).
006800         10  LK-AMOUNT            PIC S9(08)V9(02) COMP-3.
006900         10  LK-PERCENTAGE        PIC S9(03)V9(04) COMP-3.
007000         10  LK-TRAN-COUNT        PIC 9(06).
007100*
007200****************************************************************
007300 PROCEDURE DIVISION USING LK-ENTRY-COUNT, LK-CATB-TABLE.
007400****************************************************************
007500*
007600 000-MAIN.
007700     MOVE 2 TO WS-INSERT-FROM.
007800     PERFORM 100-INSERT-ONE-ENTRY
007900             UNTIL WS-INSERT-FROM > LK-ENTRY-COUNT.
008000     GOBACK.
008100*
008200 100-INSERT-ONE-ENTRY.
008300     MOVE LK-CATEGORY(WS-INSERT-FROM)    TO WS-HOLD-CATEGORY.
008400     MOVE LK-AMOUNT(WS-INSERT-FROM)      TO WS-HOLD-AMOUNT.
008500     MOVE LK-PERCENTAGE(WS-INSERT-FROM)  TO WS-HOLD-PERCENTAGE.
008600     MOVE LK-TRAN-COUNT(WS-INSERT-FROM)  TO WS-HOLD-TRAN-COUNT.
008700     COMPUTE WS-INSERT-TO = WS-INSERT-FROM - 1.
008800*        WORK BACKWARDS THROUGH THE TABLE LOOKING FOR THE SLOT -
008900*        HIGHEST AMOUNT GOES FIRST, SO WE SHIFT WHILE THE ENTRY
009000*        BEHIND US IS SMALLER THAN THE ONE WE ARE INSERTING.
009100     PERFORM 110-SHIFT-ENTRY-UP
009200             UNTIL WS-INSERT-TO <= 0
009300                OR LK-AMOUNT(WS-INSERT-TO) >= WS-HOLD-AMOUNT.
009400*        INSERT THIS ENTRY INTO ITS CORRECT SLOT
009500     MOVE WS-HOLD-CATEGORY     TO LK-CATEGORY(WS-INSERT-TO + 1).
009600     MOVE WS-HOLD-AMOUNT       TO LK-AMOUNT(WS-INSERT-TO + 1).
009700     MOVE WS-HOLD-PERCENTAGE   TO LK-PERCENTAGE(WS-INSERT-TO + 1).
009800     MOVE WS-HOLD-TRAN-COUNT   TO LK-TRAN-COUNT(WS-INSERT-TO + 1).
009900     ADD 1 TO WS-INSERT-FROM.
010000*
010100 110-SHIFT-ENTRY-UP.
010200     MOVE LK-CATEGORY(WS-INSERT-TO)
010300                         TO LK-CATEGORY(WS-INSERT-TO + 1).
010400     MOVE LK-AMOUNT(WS-INSERT-TO)
010500                         TO LK-AMOUNT(WS-INSERT-TO + 1).
010600     MOVE LK-PERCENTAGE(WS-INSERT-TO)
010700                         TO LK-PERCENTAGE(WS-INSERT-TO + 1).
010800     MOVE LK-TRAN-COUNT(WS-INSERT-TO)
010900                         TO LK-TRAN-COUNT(WS-INSERT-TO + 1).
011000     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
