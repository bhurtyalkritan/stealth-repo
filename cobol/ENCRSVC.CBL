000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     ENCRSVC.
000700 AUTHOR.         DEBBIE KRAMER.
000800 INSTALLATION.   THE SYSTEMS GROUP - LEDGER PROJECT.
000900 DATE-WRITTEN.   02/19/07.
001000 DATE-COMPILED.
001100 SECURITY.       CONFIDENTIAL - ENCODES ACCOUNT DESCRIPTION DATA.
001200*
001300* REMARKS.
001400*     SCRAMBLES/UNSCRAMBLES THE FREE-TEXT TRAN-DESCRIPTION FIELD
001500*     BEFORE IT IS WRITTEN TO LGRFILE, AND REVERSES THE PROCESS
001600*     WHEN LGRSTAT DISPLAYS IT BACK TO THE USER.  CALLED WITH
001700*     ENC-FUNCTION OF 'ENCRYPT' OR 'DECRYPT'.
001800*
001900*     THIS IS A FIXED SUBSTITUTION SCRAMBLE, NOT A REAL CIPHER -
002000*     IT KEEPS THE DESCRIPTION OUT OF THE CLEAR ON THE LGRFILE
002100*     DASD BUT IS NOT INTENDED TO STAND UP TO CRYPTANALYSIS.
002200*     IF WE EVER NEED REAL ENCRYPTION THIS IS THE PLACE TO HANG
002300*     THE CALL TO THE CRYPTO FACILITY - KEEP THE LINKAGE THE SAME.
002400****************************************************************
002500*
002600* CHANGE LOG
002700* ----------
002800* 07-02-19  DWK  ORIGINAL PROGRAM (TKT 5102 - DESCRIPTION ENCODING).
002900* 08-05-30  SMP  WIDENED THE ALPHABET TO INCLUDE DIGITS AND '+ /'
003000*                AFTER BASE64-LOOKING INPUT CAME BACK UNCHANGED.
003100* 99-01-11  RJL  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300 01  WS-CIPHER-TABLES.
004400     05  WS-PLAIN-ALPHABET       PIC X(64) VALUE
004500         'ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789'.
004600     05  WS-PLAIN-ALPHABET-SPLIT REDEFINES WS-PLAIN-ALPHABET.
004700         10  WS-PLAIN-QTR        PIC X(16) OCCURS 4 TIMES.
004800     05  WS-CIPHER-ALPHABET      PIC X(64) VALUE
004900         'NOPQRSTUVWXYZABCDEFGHIJKLMnopqrstuvwxyzabcdefghijklm6789012345'.
005000     05  WS-CIPHER-ALPHABET-SPLIT REDEFINES WS-CIPHER-ALPHABET.
005100         10  WS-CIPHER-QTR       PIC X(16) OCCURS 4 TIMES.
005200     05  FILLER                  PIC X(10).
005300*
005400*    CALL COUNTER - STANDS ALONE, NOT PART OF ANY RECORD THIS
005500*    PROGRAM BUILDS OR RETURNS TO THE CALLER.
005600 77  WS-CALL-COUNT           PIC S9(09) COMP VALUE 0.
005700*
005800 01  ENC-DIAGNOSTIC-AREA.
005900     05  ENC-RETURN-CODE-COPY    PIC S9(04) COMP VALUE 0.
006000     05  ENC-RETURN-CODE-DISP REDEFINES ENC-RETURN-CODE-COPY
006100                                 PIC X(02).
006200     05  FILLER                  PIC X(10).
006300*
006400 LINKAGE SECTION.
006500*
006600 01  ENC-FUNCTION                PIC X(07).
006700     88  ENC-FUNC-IS-ENCRYPT         VALUE 'ENCRYPT'.
006800     88  ENC-FUNC-IS-DECRYPT         VALUE 'DECRYPT'.
006900 01  ENC-PLAIN-TEXT               PIC X(500).
007000 01  ENC-CIPHER-TEXT              PIC X(500).
007100 01  ENC-RETURN-CODE              PIC S9(04) COMP.
007200*
007300****************************************************************
007400 PROCEDURE DIVISION USING ENC-FUNCTION, ENC-PLAIN-TEXT,
007500         ENC-CIPHER-TEXT, ENC-RETURN-CODE.
007600****************************************************************
007700*
007800 000-MAIN.
007900     ADD 1 TO WS-CALL-COUNT.
008000     MOVE 0 TO ENC-RETURN-CODE.
008100     EVALUATE TRUE
008200         WHEN ENC-FUNC-IS-ENCRYPT
008300             PERFORM 100-ENCRYPT-TEXT
008400         WHEN ENC-FUNC-IS-DECRYPT
008500             PERFORM 200-DECRYPT-TEXT
008600         WHEN OTHER
008700             MOVE 16 TO ENC-RETURN-CODE
008800     END-EVALUATE.
008900     MOVE ENC-RETURN-CODE TO ENC-RETURN-CODE-COPY.
009000     GOBACK.
009100*
009200 100-ENCRYPT-TEXT.
009300     MOVE ENC-PLAIN-TEXT TO ENC-CIPHER-TEXT.
009400     INSPECT ENC-CIPHER-TEXT CONVERTING WS-PLAIN-ALPHABET
009500                                      TO WS-CIPHER-ALPHABET.
009600*
009700 200-DECRYPT-TEXT.
009800     MOVE ENC-CIPHER-TEXT TO ENC-PLAIN-TEXT.
009900     INSPECT ENC-PLAIN-TEXT CONVERTING WS-CIPHER-ALPHABET
010000                                     TO WS-PLAIN-ALPHABET.
