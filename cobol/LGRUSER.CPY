000100******************************************************************
000200*                                                                *
000300*    LGRUSER  -  LEDGER USER RECORD                              *
000400*    ONE ENTRY PER LOGIN-ENABLED USER OF THE EXPENSE LEDGER.     *
000500*    KEYED ON USER-ID; USER-NAME IS UNIQUE BUT IS NOT A KEY.     *
000600*                                                                *
001000*    CHANGE LOG                                                  *
001100*    ----------                                                  *
001200*    94-11-02  RJL  ORIGINAL LAYOUT.                              *
001300*    98-12-04  RJL  Y2K - LOCK-UNTIL FIELDS EXPANDED TO CCYYMMDD. *
001400*    01-09-17  DWK  ADDED USER-FAILED-ATTEMPTS / LOCK FIELDS      *
001500*                   FOR THE THREE-STRIKES LOCKOUT RULE (TKT 2290).*
001600******************************************************************
001700 01  USER-RECORD.
001800     05  USER-KEY.
001900         10  USER-ID                 PIC 9(09).
002000     05  USER-NAME                   PIC X(50).
002100     05  USER-PASSWORD-HASH          PIC X(100).
002200     05  USER-FAILED-ATTEMPTS        PIC 9(02).
002300     05  USER-LOCK-UNTIL.
002400         10  USER-LOCKED-UNTIL-DATE      PIC 9(08).
002500         10  USER-LOCK-DATE-BRKDN REDEFINES USER-LOCKED-UNTIL-DATE.
002600             15  USER-LOCK-CC        PIC 9(02).
002700             15  USER-LOCK-YY        PIC 9(02).
002800             15  USER-LOCK-MM        PIC 9(02).
002900             15  USER-LOCK-DD        PIC 9(02).
003000         10  USER-LOCKED-UNTIL-TIME      PIC 9(06).
003100     05  USER-ENABLED                PIC X(01).
003200         88  USER-IS-ENABLED             VALUE 'Y'.
003300         88  USER-IS-DISABLED            VALUE 'N'.
003400     05  FILLER                      PIC X(20).
