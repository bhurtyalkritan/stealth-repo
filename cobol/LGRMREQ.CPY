000100******************************************************************
000200*                                                                *
000300*    LGRMREQ  -  MONTHLY REPORT REQUEST RECORD                   *
000400*    ONE ENTRY PER MONTHLY-REPORT REQUEST QUEUED FOR LGRMTH.     *
000500*    A REQUEST NAMES ONE USER AND ONE CALENDAR YEAR/MONTH - THE  *
000600*    WHOLE LEDGER IS RE-SCANNED FOR EACH REQUEST SINCE LGRFILE   *
000700*    IS LINE SEQUENTIAL AND CARRIES NO USER/DATE INDEX.          *
001000*    CHANGE LOG                                                  *
001100*    ----------                                                  *
001200*    03-06-23  SMP  ORIGINAL LAYOUT (TKT 4471 - LEDGER REWRITE). *
001300******************************************************************
001400 01  MONTHLY-REPORT-REQUEST-RECORD.
001500     05  REQ-USER-ID                 PIC 9(09).
001600     05  REQ-YEAR                    PIC 9(04).
001700     05  REQ-MONTH                   PIC 9(02).
001800     05  FILLER                      PIC X(20).
