000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     ACCTLCK.
000700 AUTHOR.         DOUG STOUT.
000800 INSTALLATION.   THE SYSTEMS GROUP - LEDGER PROJECT.
000900 DATE-WRITTEN.   09/17/01.
001000 DATE-COMPILED.
001100 SECURITY.       CONFIDENTIAL - UPDATES LOGIN SECURITY FIELDS.
001200*
001300* REMARKS.
001400*     ENFORCES THE THREE-STRIKES LOGIN LOCKOUT RULE AGAINST ONE
001500*     USER-TABLE ENTRY AT A TIME.  CALLED BY LGRTRN ONCE PER
001600*     LOGINOK/LOGINBAD ACTION RECORD.  A THIRD CONSECUTIVE BAD
001700*     LOGIN LOCKS THE ACCOUNT FOR 30 MINUTES FROM THE RUN DATE
001800*     AND TIME PASSED IN; A GOOD LOGIN CLEARS THE STRIKE COUNT.
001900*
002000*     CALLER PASSES THE USER-TABLE ENTRY BY REFERENCE SO THE
002100*     UPDATED ATTEMPT COUNT AND LOCK-UNTIL STAMP GO BACK TO THE
002200*     TABLE DIRECTLY - THIS PROGRAM DOES NOT OPEN ANY FILES.
002300****************************************************************
002400*
002500* CHANGE LOG
002600* ----------
002700* 01-09-17  DWK  ORIGINAL PROGRAM (TKT 2290 - LOCKOUT RULE ADDED
002800*                AFTER THE BRUTE-FORCE PASSWORD GUESSING REPORT).
002900* 04-02-11  SMP  LOCKOUT WINDOW CONFIRMED AT 30 MINUTES PER
003000*                SECURITY OFFICE MEMO - WAS A 15-MINUTE GUESS.
003100* 99-01-11  RJL  Y2K REVIEW - LOCK-UNTIL FIELDS ALREADY CCYYMMDD.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300*    CALL COUNTER - DIAGNOSTIC ONLY, NOT RETURNED TO THE CALLER.
004400*    KEPT AS A 77 SINCE IT STANDS ALONE AND IS NOT PART OF ANY
004500*    RECORD THIS PROGRAM BUILDS.
004600 77  WS-CALL-COUNT           PIC S9(09) COMP VALUE 0.
004700*
004800 01  WS-TIME-CALC.
004900     05  WS-CALC-HH              PIC 9(02).
005000     05  WS-CALC-MIN             PIC 9(02).
005100     05  WS-CALC-SEC             PIC 9(02).
005200     05  FILLER                  PIC X(04).
005300 01  WS-TIME-CALC-R REDEFINES WS-TIME-CALC
005400                                 PIC 9(06).
005500*
005600 01  WS-CURRENT-DATE-AREA.
005700     05  WS-CURRENT-DATE-WORK    PIC 9(08).
005800     05  WS-CURRENT-DATE-BRKDN REDEFINES WS-CURRENT-DATE-WORK.
005900         10  WS-CUR-CC           PIC 9(02).
006000         10  WS-CUR-YY           PIC 9(02).
006100         10  WS-CUR-MM           PIC 9(02).
006200         10  WS-CUR-DD           PIC 9(02).
006300     05  FILLER                  PIC X(10).
006400*
006500*
006600 LINKAGE SECTION.
006700*
006800 01  LK-USER-ENTRY.
006900     05  LK-USER-ID              PIC 9(09).
007000     05  LK-USER-NAME            PIC X(50).
007100     05  LK-PASSWORD-HASH        PIC X(100).
007200     05  LK-FAILED-ATTEMPTS      PIC 9(02).
007300     05  LK-LOCKED-UNTIL-DATE    PIC 9(08).
007400     05  LK-LOCKED-UNTIL-DATE-BRKDN REDEFINES LK-LOCKED-UNTIL-DATE.
007500         10  LK-LOCK-CC          PIC 9(02).
007600         10  LK-LOCK-YY          PIC 9(02).
007700         10  LK-LOCK-MM          PIC 9(02).
007800         10  LK-LOCK-DD          PIC 9(02).
007900     05  LK-LOCKED-UNTIL-TIME    PIC 9(06).
008000     05  LK-ENABLED              PIC X(01).
008100     05  FILLER                  PIC X(10).
008200 01  ACK-ACTION-CODE             PIC X(08).
008300     88  ACK-IS-LOGIN-OK             VALUE 'LOGINOK'.
008400     88  ACK-IS-LOGIN-BAD            VALUE 'LOGINBAD'.
008500 01  ACK-CURRENT-DATE            PIC 9(08).
008600 01  ACK-CURRENT-TIME            PIC 9(06).
008700 01  ACK-RETURN-MSG              PIC X(40).
008800*
008900****************************************************************
009000 PROCEDURE DIVISION USING LK-USER-ENTRY, ACK-ACTION-CODE,
009100         ACK-CURRENT-DATE, ACK-CURRENT-TIME, ACK-RETURN-MSG.
009200****************************************************************
009300*
009400 000-MAIN.
009500     ADD 1 TO WS-CALL-COUNT.
009600     MOVE SPACES TO ACK-RETURN-MSG.
009700     EVALUATE TRUE
009800         WHEN ACK-IS-LOGIN-OK
009900             PERFORM 100-PROCESS-LOGIN-OK
010000         WHEN ACK-IS-LOGIN-BAD
010100             PERFORM 200-PROCESS-LOGIN-BAD
010200         WHEN OTHER
010300             MOVE 'INVALID ACTION CODE PASSED TO ACCTLCK'
010400                                     TO ACK-RETURN-MSG
010500     END-EVALUATE.
010600     GOBACK.
010700*
010800 100-PROCESS-LOGIN-OK.
010900     IF LK-LOCKED-UNTIL-DATE > 0
011000        AND (LK-LOCKED-UNTIL-DATE > ACK-CURRENT-DATE
011100          OR (LK-LOCKED-UNTIL-DATE = ACK-CURRENT-DATE
011200              AND LK-LOCKED-UNTIL-TIME > ACK-CURRENT-TIME))
011300         MOVE 'LOGIN REJECTED - ACCOUNT IS CURRENTLY LOCKED'
011400                                     TO ACK-RETURN-MSG
011500     ELSE
011600         MOVE 0 TO LK-FAILED-ATTEMPTS
011700         MOVE 0 TO LK-LOCKED-UNTIL-DATE
011800         MOVE 0 TO LK-LOCKED-UNTIL-TIME
011900         MOVE 'LOGIN ACCEPTED - STRIKE COUNT RESET'
012000                                     TO ACK-RETURN-MSG
012100     END-IF.
012200*
012300 200-PROCESS-LOGIN-BAD.
012400     ADD 1 TO LK-FAILED-ATTEMPTS.
012500     IF LK-FAILED-ATTEMPTS >= 3
012600         PERFORM 210-SET-LOCKOUT
012700         MOVE 'LOGIN REJECTED - ACCOUNT LOCKED 30 MINUTES'
012800                                     TO ACK-RETURN-MSG
012900     ELSE
013000         MOVE 'LOGIN REJECTED - PASSWORD MISMATCH'
013100                                     TO ACK-RETURN-MSG
013200     END-IF.
013300*
013400 210-SET-LOCKOUT.
013500     MOVE ACK-CURRENT-TIME TO WS-TIME-CALC-R.
013600     ADD 30 TO WS-CALC-MIN.
013700     IF WS-CALC-MIN > 59
013800         SUBTRACT 60 FROM WS-CALC-MIN
013900         ADD 1 TO WS-CALC-HH
014000     END-IF.
014100     MOVE ACK-CURRENT-DATE TO LK-LOCKED-UNTIL-DATE.
014200     IF WS-CALC-HH > 23
014300         SUBTRACT 24 FROM WS-CALC-HH
014400         ADD 1 TO LK-LOCKED-UNTIL-DATE
014500*        NOTE - THIS IS A STRAIGHT +1 ON THE CCYYMMDD FIELD, NOT
014600*        A CALENDAR ROUTINE, SO A LOCKOUT SET IN THE LAST 30
014700*        MINUTES OF THE LAST DAY OF A MONTH ROLLS TO AN INVALID
014800*        DAY NUMBER RATHER THAN THE 1ST OF THE NEXT MONTH.
014900*        KNOWN SHORTCUT - NEVER WORTH A FULL CALENDAR ROUTINE
015000*        FOR A 30-MINUTE WINDOW THAT CLEARS ON THE NEXT LOGIN.
015100     END-IF.
015200     MOVE WS-TIME-CALC-R TO LK-LOCKED-UNTIL-TIME.
015300     MOVE ACK-CURRENT-DATE TO WS-CURRENT-DATE-WORK.
015400     DISPLAY 'ACCTLCK - LOCKOUT SET FOR USER ' LK-USER-ID
015500             ' ON ' WS-CUR-MM '/' WS-CUR-DD '/' WS-CUR-CC WS-CUR-YY.
