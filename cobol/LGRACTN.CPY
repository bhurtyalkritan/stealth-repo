000100******************************************************************
000200*                                                                *
000300*    LGRACTN  -  LEDGER MAINTENANCE ACTION RECORD                *
000400*    ONE ENTRY PER MAINTENANCE REQUEST FED TO LGRTRN.  THE       *
000500*    ACTION FILE MUST BE IN ASCENDING ACTN-KEY SEQUENCE WITH     *
000600*    ACTN-KEY = ACTN-TARGET-TRAN-ID, EXCEPT CREATE REQUESTS      *
000700*    (ACTN-TARGET-TRAN-ID = ZERO) WHICH SORT LOW AND ARE         *
000800*    ASSIGNED THE NEXT LEDGER ID AS THEY ARE ENCOUNTERED.        *
000900*    LOGIN-OK / LOGIN-FAIL ENTRIES CARRY A USER ID ONLY AND ARE  *
001000*    ROUTED TO ACCTLCK - THEY NEVER TOUCH THE LEDGER MASTER.     *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    ----------                                                  *
001400*    03-06-23  SMP  ORIGINAL LAYOUT (TKT 4471 - LEDGER REWRITE). *
001500*    07-02-19  DWK  ADDED LOGIN-OK/LOGIN-FAIL ACTION CODES.       *
001600******************************************************************
001700 01  MAINT-ACTION-RECORD.
001800     05  ACTN-KEY.
001900         10  ACTN-TARGET-TRAN-ID     PIC 9(09).
002000     05  ACTN-CODE                   PIC X(08).
002100         88  ACTN-IS-CREATE              VALUE 'CREATE'.
002200         88  ACTN-IS-UPDATE              VALUE 'UPDATE'.
002300         88  ACTN-IS-DELETE              VALUE 'DELETE'.
002400         88  ACTN-IS-LOGIN-OK            VALUE 'LOGINOK'.
002500         88  ACTN-IS-LOGIN-FAIL          VALUE 'LOGINBAD'.
002600     05  ACTN-USER-ID                PIC 9(09).
002700     05  ACTN-AMOUNT                 PIC S9(08)V9(02) COMP-3.
002800     05  ACTN-CATEGORY               PIC X(100).
002900     05  ACTN-DESCRIPTION            PIC X(500).
003000     05  ACTN-DATE-SUPPLIED          PIC X(01).
003100         88  ACTN-DATE-WAS-SUPPLIED      VALUE 'Y'.
003200     05  ACTN-DATE                   PIC 9(08).
003300     05  ACTN-TIME                   PIC 9(06).
003400     05  ACTN-DESC-SUPPLIED          PIC X(01).
003500         88  ACTN-DESC-WAS-SUPPLIED      VALUE 'Y'.
003600     05  FILLER                      PIC X(20).
