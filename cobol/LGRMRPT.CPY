000100******************************************************************
000200*                                                                *
000300*    LGRMRPT  -  MONTHLY SPENDING REPORT WORK AREAS              *
000400*    OUTPUT RECORD, CATEGORY BREAKDOWN TABLE AND PRINT LINES     *
000500*    FOR LGRMTH (GENERATE-MONTHLY-REPORT).                       *
000600*                                                                *
000700*    CATB-TABLE IS BUILT IN ENCOUNTER ORDER DURING THE READ OF   *
000800*    LGRFILE, THEN HANDED TO CATSORT TO BE RE-ORDERED DESCENDING *
000900*    ON CATB-AMOUNT BEFORE 7000-WRITE-REPORT PRINTS IT.          *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    ----------                                                  *
001300*    03-06-23  SMP  ORIGINAL LAYOUT (TKT 4471 - LEDGER REWRITE). *
001400*    05-10-04  DWK  RAISED CATB-TABLE MAX FROM 40 TO 80 CATEGORIES*
001500*                   AFTER OVERFLOW ON A HEAVY-USE ACCOUNT.       *
001600******************************************************************
001700 01  MONTHLY-REPORT-RECORD.
001800     05  RPT-YEAR                    PIC 9(04).
001900     05  RPT-MONTH                   PIC 9(02).
002000     05  RPT-MONTH-NAME              PIC X(09).
002100     05  RPT-TOTAL-SPENT             PIC S9(08)V9(02) COMP-3.
002200     05  RPT-TRANSACTION-COUNT       PIC 9(06).
002300     05  RPT-AVG-TRANSACTION         PIC S9(08)V9(02) COMP-3.
002400     05  FILLER                      PIC X(20).
002500*
002600 01  CATB-MAX-ENTRIES                PIC S9(04) COMP VALUE 80.
002700 01  CATB-TABLE.
002800     05  CATB-ENTRY-COUNT            PIC S9(04) COMP VALUE 0.
002900     05  CATB-ENTRY OCCURS 80 TIMES INDEXED BY CATB-IDX.
003000         10  CATB-CATEGORY           PIC X(100).
003100         10  CATB-AMOUNT             PIC S9(08)V9(02) COMP-3.
003200         10  CATB-PERCENTAGE         PIC S9(03)V9(04) COMP-3.
003300         10  CATB-TRANSACTION-COUNT  PIC 9(06).
003400*
003500******************************************************************
003600*    MONTHLY REPORT PRINT LINES                                  *
003700******************************************************************
003800 01  MRPT-HEADER1.
003900     05  FILLER                      PIC X(22)
004000                 VALUE 'MONTHLY SPENDING REPORT'.
004100     05  FILLER                      PIC X(10) VALUE SPACES.
004200     05  MRPT-H-MONTH-NAME           PIC X(09).
004300     05  FILLER                      PIC X(01) VALUE SPACE.
004400     05  MRPT-H-YEAR                 PIC 9(04).
004500     05  FILLER                      PIC X(86) VALUE SPACES.
004600 01  MRPT-HEADER2.
004700     05  FILLER                      PIC X(16)
004800                 VALUE 'TOTAL SPENT    '.
004900     05  MRPT-H-TOTAL                PIC Z,ZZZ,ZZ9.99.
005000     05  FILLER                      PIC X(06) VALUE SPACES.
005100     05  FILLER                      PIC X(16)
005200                 VALUE 'TRANSACTIONS   '.
005300     05  MRPT-H-COUNT                PIC ZZZ,ZZ9.
005400     05  FILLER                      PIC X(06) VALUE SPACES.
005500     05  FILLER                      PIC X(16)
005600                 VALUE 'AVG TRANSACTION '.
005700     05  MRPT-H-AVG                  PIC Z,ZZZ,ZZ9.99.
005800     05  FILLER                      PIC X(46) VALUE SPACES.
005900 01  MRPT-DETAIL-HDR1.
006000     05  FILLER                      PIC X(30)
006100                 VALUE 'CATEGORY                      '.
006200     05  FILLER                      PIC X(15) VALUE 'AMOUNT         '.
006300     05  FILLER                      PIC X(12) VALUE 'PERCENTAGE  '.
006400     05  FILLER                      PIC X(15) VALUE 'TRANSACTIONS   '.
006500     05  FILLER                      PIC X(60) VALUE SPACES.
006600 01  MRPT-DETAIL-HDR2.
006700     05  FILLER                      PIC X(30)
006800                 VALUE '------------------------------'.
006900     05  FILLER                      PIC X(15) VALUE '-------------  '.
007000     05  FILLER                      PIC X(12) VALUE '----------  '.
007100     05  FILLER                      PIC X(15) VALUE '------------   '.
007200     05  FILLER                      PIC X(60) VALUE SPACES.
007300 01  MRPT-DETAIL-LINE.
007400     05  MRPT-D-CATEGORY             PIC X(30).
007500     05  MRPT-D-AMOUNT               PIC Z,ZZZ,ZZ9.99.
007600     05  FILLER                      PIC X(03) VALUE SPACES.
007700     05  MRPT-D-PERCENTAGE           PIC ZZ9.9999.
007800     05  FILLER                      PIC X(01) VALUE '%'.
007900     05  FILLER                      PIC X(03) VALUE SPACES.
008000     05  MRPT-D-TRAN-COUNT           PIC ZZZ,ZZ9.
008100     05  FILLER                      PIC X(61) VALUE SPACES.
008200 01  MRPT-EMPTY-LINE.
008300     05  FILLER                      PIC X(45)
008400                 VALUE 'NO TRANSACTIONS RECORDED FOR THIS MONTH.'.
008500     05  FILLER                      PIC X(87) VALUE SPACES.
